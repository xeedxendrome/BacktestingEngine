000100      *****************************************************************
000200      *
000300      *    MERIDIAN TRUST SECURITIES CORPORATION
000400      *    RESEARCH SYSTEMS DIVISION -- BATCH PRODUCTION LIBRARY
000500      *
000600      *****************************************************************
000700      * PROGRAM ...... BKTTRD
000800      * TITLE ........ EQUITY BACKTEST -- POSITION SIMULATOR
000900      * NARRATIVE .... CALLED ONCE PER ELIGIBLE SYMBOL, IMMEDIATELY
001000      *                AFTER BKTSIG HAS LOADED LK-SIG-TABLE FOR THAT
001100      *                SYMBOL.  WALKS THE SAME PRICE HISTORY DAY BY
001200      *                DAY, OPENING AND CLOSING LONG OR SHORT POSITIONS
001300      *                ON BUY/SELL SIGNALS, ENFORCING THE STANDING 5%
001400      *                STOP-LOSS EVERY DAY A POSITION IS OPEN, MARKING
001500      *                OPEN POSITIONS TO MARKET, AND FORCE-CLOSING
001600      *                WHATEVER IS STILL OPEN AT THE END OF THE
001700      *                SYMBOL'S HISTORY.  RUNNING PORTFOLIO CAPITAL,
001800      *                THE CLOSED-TRADE BLOTTER AND THE DAILY-RETURN
001900      *                SERIES ALL LIVE IN THE SHARED CONTROL BLOCK AND
002000      *                CARRY FORWARD FROM ONE SYMBOL'S CALL TO THE NEXT.
002100      *****************************************************************
002200      *  C H A N G E   L O G
002300      *-----------------------------------------------------------------
002400      * DATE       BY   REQUEST    DESCRIPTION
002500      *-----------------------------------------------------------------
002600      * 03/26/89   RH   RS-0144    ORIGINAL CODING.
002700      * 09/11/89   RH   RS-0179    STOP-LOSS CHECK MOVED TO RUN
002800      *                            INDEPENDENTLY OF THE SIGNAL TEST --
002900      *                            WAS BEING SKIPPED ON SIGNAL DAYS.
003000      * 05/22/90   DKO  RS-0234    MARK-TO-MARKET DAILY RETURN ADDED
003100      *                            FOR DAYS A POSITION STAYS OPEN.
003200      * 02/28/91   MLS  RS-0299    POSITION SIZING FACTORED OUT INTO
003300      *                            ITS OWN PARAGRAPH PER DESK REQUEST
003400      *                            FOR A CONSTANT PORTFOLIO-VOLATILITY
003500      *                            ASSUMPTION (0.01) UNTIL THE RISK
003600      *                            SYSTEM FEED IS AVAILABLE.
003700      * 11/09/93   PJQ  RS-0412    FORCE-CLOSE ON END-OF-HISTORY ADDED
003800      *                            -- OPEN POSITIONS WERE FALLING OFF
003900      *                            THE BLOTTER WHEN A SYMBOL RAN OUT.
004000      * 06/18/96   TWA  RS-0501    YEAR FIELDS REVIEWED FOR CENTURY
004100      *                            HANDLING AHEAD OF SCHEDULED AUDIT.
004200      * 01/05/99   SF   RS-0587    Y2K REMEDIATION - TRADE DATE FIELDS
004300      *                            CONFIRMED FOUR DIGIT YEAR, NO CHANGE
004400      *                            REQUIRED, SIGNED OFF.
004500      * 08/14/02   SF   RS-0668    CONFIRMED FORCE-CLOSE DOES NOT POST
004600      *                            A DAILY-RETURN ENTRY -- MATCHES DESK
004700      *                            SPREADSHEET, LEFT AS-IS ON REVIEW.
004800      *-----------------------------------------------------------------
004900      *
005000      * #ident "@(#) research/backtest/BKTTRD.cbl $Revision: 2.7 $"
005100      *
005200       IDENTIFICATION DIVISION.
005300       PROGRAM-ID.  BKTTRD.
005400       AUTHOR.  R HARTLEY.
005500       INSTALLATION.  MERIDIAN TRUST SECURITIES CORP.
005600       DATE-WRITTEN.  03/26/89.
005700       DATE-COMPILED.
005800       SECURITY.  COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
005900      *
006000       ENVIRONMENT DIVISION.
006100       CONFIGURATION SECTION.
006200       SOURCE-COMPUTER.  USL-486.
006300       OBJECT-COMPUTER.  USL-486.
006400       SPECIAL-NAMES.  C01 IS TOP-OF-FORM.
006500      *
006600       DATA DIVISION.
006700       WORKING-STORAGE SECTION.
006800      *****************************************************************
006900      * OPEN-POSITION STATE -- RESET EACH TIME THIS PROGRAM IS CALLED
007000      * (A FRESH SYMBOL NEVER INHERITS THE PRIOR SYMBOL'S POSITION)
007100      *****************************************************************
007200       01  TRD-OPEN-POSITION.
007300           05  TRD-POSITION            PIC S9(9)V9(4) VALUE ZERO.
007400               88  TRD-POSITION-LONG   VALUE 0.0001 THRU 999999999.9999.
007500               88  TRD-POSITION-SHORT
007600                       VALUE -999999999.9999 THRU -0.0001.
007700               88  TRD-POSITION-FLAT   VALUE ZERO.
007800           05  TRD-ENTRY-PRICE         PIC S9(7)V9(4) VALUE ZERO.
007900           05  TRD-ENTRY-PRICE-A REDEFINES TRD-ENTRY-PRICE PIC X(11).
008000           05  FILLER                  PIC X(04).
008100      *****************************************************************
008200      * POSITION-SIZING CONSTANTS AND WORK FIELDS
008300      *****************************************************************
008400       77  TRD-PORTFOLIO-VOL           PIC S9(1)V9(4) VALUE 0.01.
008500       77  TRD-VOL-FACTOR              PIC S9(1)V9(4).
008600       77  TRD-SUBSCRIPT               PIC S9(9) COMP-5.
008700       77  TRD-PNL-WORK                PIC S9(9)V9(4).
008800       77  TRD-STOP-TEST               PIC S9(3)V9(4).
008900       77  TRD-RETURN-WORK             PIC S9(3)V9(6).
009000       77  TRD-DATE-WORK               PIC X(10).
009100      *
009200       77  TRD-VOL-FACTOR-A REDEFINES TRD-VOL-FACTOR PIC X(5).
009300       77  TRD-PNL-WORK-A   REDEFINES TRD-PNL-WORK   PIC X(13).
009400      *
009500       LINKAGE SECTION.
009600       01  LK-BLOCK.
009700       COPY BKTLNK.
009800      *****************************************************************
009900      * PROCEDURE DIVISION
010000      *****************************************************************
010100       PROCEDURE DIVISION USING LK-BLOCK.
010200      *
010300       000-MAINLINE.
010400           PERFORM 010-INITIALIZE.
010500           PERFORM 100-PROCESS-ONE-DAY
010600               VARYING TRD-SUBSCRIPT FROM 1 BY 1
010700               UNTIL TRD-SUBSCRIPT > LK-SYM-COUNT.
010800           PERFORM 500-FORCE-CLOSE-CHECK.
010900           GOBACK.
011000      *
011100       010-INITIALIZE.
011200           MOVE ZERO TO TRD-POSITION.
011300           MOVE ZERO TO TRD-ENTRY-PRICE.
011400      *    POSITIONSIZE VOLATILITY FACTOR IS A CONSTANT FOR THE WHOLE
011500      *    RUN UNTIL THE RISK SYSTEM FEED REPLACES THE 0.01 ASSUMPTION
011600           COMPUTE TRD-VOL-FACTOR ROUNDED = 1 / (TRD-PORTFOLIO-VOL * 100).
011700           IF TRD-VOL-FACTOR > 1
011800               MOVE 1 TO TRD-VOL-FACTOR
011900           END-IF.
012000      *
012100       100-PROCESS-ONE-DAY.
012200           SET LK-SYM-IDX TO TRD-SUBSCRIPT.
012300           SET LK-SIG-IDX TO TRD-SUBSCRIPT.
012400           IF LK-SIG-TYPE (TRD-SUBSCRIPT) = "BUY "
012500               PERFORM 210-PROCESS-BUY-SIGNAL
012600           ELSE
012700               IF LK-SIG-TYPE (TRD-SUBSCRIPT) = "SELL"
012800                   PERFORM 220-PROCESS-SELL-SIGNAL
012900               END-IF
013000           END-IF.
013100           PERFORM 300-CHECK-STOP-LOSS.
013200           PERFORM 400-MARK-TO-MARKET.
013300      *
013400       210-PROCESS-BUY-SIGNAL.
013500           IF TRD-POSITION NOT > ZERO
013600               IF TRD-POSITION-SHORT
013700                   PERFORM 250-CLOSE-SHORT
013800               END-IF
013900               PERFORM 260-OPEN-LONG
014000           END-IF.
014100      *
014200       220-PROCESS-SELL-SIGNAL.
014300           IF TRD-POSITION NOT < ZERO
014400               IF TRD-POSITION-LONG
014500                   PERFORM 270-CLOSE-LONG
014600               END-IF
014700               PERFORM 280-OPEN-SHORT
014800           END-IF.
014900      *
015000       250-CLOSE-SHORT.
015100           COMPUTE TRD-PNL-WORK ROUNDED =
015200               (TRD-ENTRY-PRICE - LK-SYM-CLOSE (TRD-SUBSCRIPT)) *
015300                   (TRD-POSITION * -1).
015400           ADD TRD-PNL-WORK TO LK-CURRENT-CAPITAL.
015500           COMPUTE TRD-RETURN-WORK ROUNDED = TRD-PNL-WORK / 100000.
015600           PERFORM 700-APPEND-RETURN.
015700           PERFORM 750-WRITE-TRADE-RECORD.
015800           MOVE ZERO TO TRD-POSITION.
015900      *
016000       260-OPEN-LONG.
016100           COMPUTE TRD-POSITION ROUNDED =
016200               (LK-CURRENT-CAPITAL * TRD-VOL-FACTOR) /
016300                   LK-SYM-CLOSE (TRD-SUBSCRIPT).
016400           MOVE LK-SYM-CLOSE (TRD-SUBSCRIPT) TO TRD-ENTRY-PRICE.
016500      *
016600       270-CLOSE-LONG.
016700           COMPUTE TRD-PNL-WORK ROUNDED =
016800               (LK-SYM-CLOSE (TRD-SUBSCRIPT) - TRD-ENTRY-PRICE) *
016900                   TRD-POSITION.
017000           ADD TRD-PNL-WORK TO LK-CURRENT-CAPITAL.
017100           COMPUTE TRD-RETURN-WORK ROUNDED = TRD-PNL-WORK / 100000.
017200           PERFORM 700-APPEND-RETURN.
017300           PERFORM 750-WRITE-TRADE-RECORD.
017400           MOVE ZERO TO TRD-POSITION.
017500      *
017600       280-OPEN-SHORT.
017700           COMPUTE TRD-POSITION ROUNDED =
017800               ((LK-CURRENT-CAPITAL * TRD-VOL-FACTOR) /
017900                   LK-SYM-CLOSE (TRD-SUBSCRIPT)) * -1.
018000           MOVE LK-SYM-CLOSE (TRD-SUBSCRIPT) TO TRD-ENTRY-PRICE.
018100      *
018200       300-CHECK-STOP-LOSS.
018300           IF TRD-POSITION-LONG
018400               COMPUTE TRD-STOP-TEST ROUNDED =
018500                   (TRD-ENTRY-PRICE - LK-SYM-CLOSE (TRD-SUBSCRIPT)) /
018600                       TRD-ENTRY-PRICE
018700               IF TRD-STOP-TEST NOT < 0.05
018800                   PERFORM 270-CLOSE-LONG
018900               END-IF
019000           ELSE
019100               IF TRD-POSITION-SHORT
019200                   COMPUTE TRD-STOP-TEST ROUNDED =
019300                       (LK-SYM-CLOSE (TRD-SUBSCRIPT) - TRD-ENTRY-PRICE) /
019400                           TRD-ENTRY-PRICE
019500                   IF TRD-STOP-TEST NOT < 0.05
019600                       PERFORM 250-CLOSE-SHORT
019700                   END-IF
019800               END-IF
019900           END-IF.
020000      *
020100       400-MARK-TO-MARKET.
020200           IF TRD-POSITION NOT = ZERO
020300               COMPUTE TRD-PNL-WORK ROUNDED =
020400                   (LK-SYM-CLOSE (TRD-SUBSCRIPT) - TRD-ENTRY-PRICE) *
020500                       TRD-POSITION
020600               COMPUTE TRD-RETURN-WORK ROUNDED = TRD-PNL-WORK / 100000
020700               PERFORM 700-APPEND-RETURN
020800           END-IF.
020900      *
021000       500-FORCE-CLOSE-CHECK.
021100           IF TRD-POSITION = ZERO
021200               GO TO 500-EXIT
021300           END-IF.
021400           SET LK-SYM-IDX TO LK-SYM-COUNT.
021500           IF TRD-POSITION-LONG
021600               COMPUTE TRD-PNL-WORK ROUNDED =
021700                   (LK-SYM-CLOSE (LK-SYM-COUNT) - TRD-ENTRY-PRICE) *
021800                       TRD-POSITION
021900           ELSE
022000               COMPUTE TRD-PNL-WORK ROUNDED =
022100                   (TRD-ENTRY-PRICE - LK-SYM-CLOSE (LK-SYM-COUNT)) *
022200                       (TRD-POSITION * -1)
022300           END-IF.
022400           ADD TRD-PNL-WORK TO LK-CURRENT-CAPITAL.
022500           MOVE LK-SYM-COUNT TO TRD-SUBSCRIPT.
022600           PERFORM 750-WRITE-TRADE-RECORD.
022700           MOVE ZERO TO TRD-POSITION.
022800       500-EXIT.
022900           EXIT.
023000      *
023100       700-APPEND-RETURN.
023200           ADD 1 TO LK-RETURN-COUNT.
023300           SET LK-RET-IDX TO LK-RETURN-COUNT.
023400           MOVE TRD-RETURN-WORK TO LK-RETURN-VALUE (LK-RET-IDX).
023500      *
023600       750-WRITE-TRADE-RECORD.
023700           ADD 1 TO LK-TRADE-COUNT.
023800           SET LK-TRD-IDX TO LK-TRADE-COUNT.
023900           MOVE LK-SYM-NAME TO LK-TRD-SYMBOL (LK-TRD-IDX).
024000           MOVE LK-SYM-DATE (TRD-SUBSCRIPT) TO LK-TRD-DATE (LK-TRD-IDX).
024100           MOVE TRD-PNL-WORK TO LK-TRD-PNL (LK-TRD-IDX).
