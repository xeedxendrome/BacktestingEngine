000100      *****************************************************************
000200      * BKTLNK  --  SHARED CONTROL-TOTAL / WORK-TABLE BLOCK
000300      *
000400      * COPIED BY THE DRIVER (BKTDRV) INTO WORKING-STORAGE AND BY EVERY
000500      * CALLED PROGRAM (BKTSIG/BKTTRD/BKTMET/BKTREG/BKTACC/BKTPRD/
000600      * BKTMKT) INTO ITS LINKAGE SECTION, THE SAME WAY THE OLD DESK
000700      * RUN SHEET WAS PASSED FROM ONE CLERK'S IN-TRAY TO THE NEXT
000800      * DURING THE MANUAL CLOSE.  ONE COPY OF THIS BLOCK, OWNED BY THE
000900      * DRIVER, IS PASSED ON EVERY CALL SO CURRENT-CAPITAL AND THE
001000      * ACCUMULATED LISTS SURVIVE FROM ONE SYMBOL TO THE NEXT.
001100      *****************************************************************
001200      *
001300      *    CURRENT SYMBOL'S BUFFERED PRICE HISTORY (CONTROL-BREAK
001400      *    BUFFER -- REFILLED EACH TIME BKTDRV STARTS A NEW SYMBOL)
001500           05  LK-SYM-NAME             PIC X(10).
001600           05  LK-SYM-COUNT            PIC S9(9) COMP-5.
001700           05  LK-SYM-TABLE
001800                       OCCURS 1 TO 5000 TIMES
001900                       DEPENDING ON LK-SYM-COUNT
002000                       INDEXED BY LK-SYM-IDX.
002100               10  LK-SYM-DATE         PIC X(10).
002200               10  LK-SYM-CLOSE        PIC S9(7)V9(4).
002300               10  LK-SYM-VOLUME       PIC S9(9).
002400      *
002500      *    TRADE-SIGNAL WORKING TABLE -- INDEX-ALIGNED 1:1 WITH
002600      *    LK-SYM-TABLE ABOVE.  FILLED BY BKTSIG, READ BY BKTTRD.
002700           05  LK-SIG-TABLE
002800                       OCCURS 1 TO 5000 TIMES
002900                       DEPENDING ON LK-SYM-COUNT
003000                       INDEXED BY LK-SIG-IDX.
003100               10  LK-SIG-TYPE         PIC X(04).
003200      *
003300      *    RUNNING PORTFOLIO CAPITAL -- SHARED ACROSS ALL SYMBOLS
003400           05  LK-STARTING-CAPITAL     PIC S9(9)V99 VALUE 100000.00.
003500           05  LK-CURRENT-CAPITAL      PIC S9(9)V99.
003600           05  FILLER                  PIC X(04).
003700      *
003800      *    DAILY-RETURN SERIES -- ACCUMULATED ACROSS ALL SYMBOLS, IN
003900      *    THE ORDER TRADES/MARKS ARE PRODUCED
004000           05  LK-RETURN-COUNT         PIC S9(9) COMP-5.
004100           05  LK-RETURN-TAB
004200                       OCCURS 1 TO 20000 TIMES
004300                       DEPENDING ON LK-RETURN-COUNT
004400                       INDEXED BY LK-RET-IDX.
004500               10  LK-RETURN-VALUE     PIC S9(3)V9(6).
004600      *
004700      *    CLOSED-TRADE BLOTTER -- ACCUMULATED ACROSS ALL SYMBOLS
004800           05  LK-TRADE-COUNT          PIC S9(9) COMP-5.
004900           05  LK-TRADE-TAB
005000                       OCCURS 1 TO 20000 TIMES
005100                       DEPENDING ON LK-TRADE-COUNT
005200                       INDEXED BY LK-TRD-IDX.
005300               10  LK-TRD-SYMBOL       PIC X(10).
005400               10  LK-TRD-DATE         PIC X(10).
005500               10  LK-TRD-PNL          PIC S9(9)V99.
005600      *
005700      *    BENCHMARK MARKET-RETURN SERIES -- BUILT ONCE BY BKTMKT
005800           05  LK-MARKET-COUNT         PIC S9(9) COMP-5.
005900           05  LK-MARKET-TAB
006000                       OCCURS 1 TO 5000 TIMES
006100                       DEPENDING ON LK-MARKET-COUNT
006200                       INDEXED BY LK-MKT-IDX.
006300               10  LK-MKT-RETURN       PIC S9(5)V9(4).
006400               10  LK-MKT-DATE         PIC X(10).
