000100      *****************************************************************
000200      * BKTRPT  --  PORTFOLIO PERFORMANCE REPORT WORKING RECORD
000300      *
000400      * NOT A FILE RECORD -- THIS IS THE ACCUMULATOR/SCRATCH LAYOUT
000500      * THAT BKTMET, BKTREG, BKTACC AND BKTPRD FILL IN, ONE SECTION
000600      * EACH, BEFORE THE DRIVER (BKTDRV) EDITS IT OUT TO THE FOUR
000700      * PRINT-LINE GROUPS BELOW FOR PORTFOLIO-REPORT-OUT.
000800      *****************************************************************
000900       01  RPT-PORTFOLIO-REPORT.
001000      *
001100      *    SECTION 1 -- PORTFOLIO PERFORMANCE (BKTMET)
001200           05  RPT-AVG-RETURN-PCT      PIC S9(5)V9(6).
001300           05  RPT-ADJ-RETURN-PCT      PIC S9(5)V9(6).
001400           05  RPT-VOLATILITY-PCT      PIC S9(5)V9(6).
001500           05  RPT-SHARPE-RATIO        PIC S9(5)V9(6).
001600           05  RPT-MAX-DRAWDOWN-PCT    PIC S9(5)V9(6).
001700      *
001800      *    SECTION 2 -- REGRESSION ANALYSIS (BKTREG)
001900           05  RPT-REGRESSION-SW       PIC X(01) VALUE "N".
002000               88  RPT-REGRESSION-OK            VALUE "Y".
002100               88  RPT-REGRESSION-MISMATCH      VALUE "N".
002200           05  RPT-ALPHA               PIC S9(5)V9(6).
002300           05  RPT-BETA                PIC S9(5)V9(6).
002400           05  RPT-R-SQUARED           PIC S9(5)V9(6).
002500      *
002600      *    SECTION 3 -- TRADING SIGNAL ACCURACY (BKTACC)
002700           05  RPT-TOTAL-TRADES        PIC S9(9) COMP-5.
002800           05  RPT-PROFITABLE-TRADES   PIC S9(9) COMP-5.
002900           05  RPT-LOSING-TRADES       PIC S9(9) COMP-5.
003000           05  RPT-ACCURACY-SW         PIC X(01) VALUE "N".
003100               88  RPT-ACCURACY-OK               VALUE "Y".
003200           05  RPT-ACCURACY-PCT        PIC S9(5)V9(6).
003300      *
003400      *    SECTION 4 -- PERIOD ANALYSIS (BKTPRD)
003500           05  RPT-PEAK-RETURN         PIC S9(5)V9(6).
003600           05  RPT-PEAK-DATE           PIC X(10).
003700           05  RPT-TROUGH-RETURN       PIC S9(5)V9(6).
003800           05  RPT-TROUGH-DATE         PIC X(10).
003900           05  FILLER                  PIC X(08).
004000      *****************************************************************
004100      * PRINT LINE GROUPS FOR PORTFOLIO-REPORT-OUT
004200      *****************************************************************
004300       01  RPT-TITLE-LINE.
004400           05  RPT-TTL-TEXT            PIC X(60).
004500           05  FILLER                  PIC X(20).
004600      *
004700       01  RPT-DETAIL-2DP-LINE.
004800           05  RPT-D2-LABEL            PIC X(34).
004900           05  FILLER                  PIC X(02).
005000           05  RPT-D2-VALUE            PIC -(6)9.99.
005100           05  FILLER                  PIC X(34).
005200      *
005300       01  RPT-DETAIL-6DP-LINE.
005400           05  RPT-D6-LABEL            PIC X(34).
005500           05  FILLER                  PIC X(02).
005600           05  RPT-D6-VALUE            PIC -(4)9.999999.
005700           05  FILLER                  PIC X(32).
005800      *
005900       01  RPT-DETAIL-CNT-LINE.
006000           05  RPT-DC-LABEL            PIC X(34).
006100           05  FILLER                  PIC X(02).
006200           05  RPT-DC-VALUE            PIC -(8)9.
006300           05  FILLER                  PIC X(35).
006400      *
006500       01  RPT-DETAIL-PERIOD-LINE.
006600           05  RPT-DP-LABEL            PIC X(34).
006700           05  FILLER                  PIC X(02).
006800           05  RPT-DP-VALUE            PIC -(4)9.999999.
006900           05  FILLER                  PIC X(04).
007000           05  RPT-DP-DATE             PIC X(10).
007100           05  FILLER                  PIC X(18).
007200      *
007300       01  RPT-TEXT-LINE.
007400           05  RPT-TXT-TEXT            PIC X(60).
007500           05  FILLER                  PIC X(20).
