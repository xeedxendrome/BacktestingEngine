000100      *****************************************************************
000200      * BKTSTK  --  STOCK PRICE HISTORY RECORD
000300      *
000400      * ONE ROW PER TRADING DAY PER TICKER SYMBOL.  THIS IS THE
000500      * INBOUND LAYOUT FOR STOCK-PRICES-IN, THE PRE-STAGED DAILY
000600      * PRICE/VOLUME EXTRACT THE OVERNIGHT MARKET-DATA FEED DROPS
000700      * FOR THE BACKTEST RUN.  THE BENCHMARK ISSUE (SYMBOL = "SPY")
000800      * RIDES IN THIS SAME FILE AS JUST ANOTHER TICKER.
000900      *
001000      * SORT SEQUENCE OF THE FILE THIS RECORD DESCRIBES:
001100      *     MAJOR  - STK-SYMBOL     ASCENDING
001200      *     MINOR  - STK-TRADE-DATE ASCENDING
001300      *****************************************************************
001400       01  STK-PRICE-RECORD.
001500           05  STK-SYMBOL              PIC X(10).
001600           05  STK-TRADE-DATE          PIC X(10).
001700           05  STK-TRADE-DATE-N REDEFINES STK-TRADE-DATE.
001800               10  STK-TRADE-YYYY      PIC 9(04).
001900               10  FILLER              PIC X(01).
002000               10  STK-TRADE-MM        PIC 9(02).
002100               10  FILLER              PIC X(01).
002200               10  STK-TRADE-DD        PIC 9(02).
002300           05  STK-ADJ-CLOSE           PIC S9(7)V9(4).
002400           05  STK-VOLUME              PIC S9(9).
002500           05  FILLER                  PIC X(05).
