000100      *****************************************************************
000200      *
000300      *    MERIDIAN TRUST SECURITIES CORPORATION
000400      *    RESEARCH SYSTEMS DIVISION -- BATCH PRODUCTION LIBRARY
000500      *
000600      *****************************************************************
000700      * PROGRAM ...... BKTMET
000800      * TITLE ........ EQUITY BACKTEST -- PERFORMANCE METRICS
000900      * NARRATIVE .... CALLED ONCE AT END OF RUN, AFTER EVERY SYMBOL
001000      *                HAS BEEN THROUGH BKTSIG AND BKTTRD.  READS THE
001100      *                ACCUMULATED DAILY-RETURN SERIES IN THE SHARED
001200      *                CONTROL BLOCK AND DERIVES THE FIVE PORTFOLIO
001300      *                PERFORMANCE FIGURES THE DESK WANTS ON SECTION
001400      *                ONE OF THE PRINTED REPORT -- AVERAGE RETURN,
001500      *                RISK-ADJUSTED RETURN, VOLATILITY, SHARPE RATIO
001600      *                AND MAXIMUM DRAWDOWN.
001700      *****************************************************************
001800      *  C H A N G E   L O G
001900      *-----------------------------------------------------------------
002000      * DATE       BY   REQUEST    DESCRIPTION
002100      *-----------------------------------------------------------------
002200      * 04/02/89   RH   RS-0145    ORIGINAL CODING -- AVERAGE AND
002300      *                            POPULATION VOLATILITY ONLY.
002400      * 10/16/89   RH   RS-0182    RISK-FREE RATE ADJUSTMENT AND
002500      *                            SHARPE RATIO ADDED PER DESK REQUEST.
002600      * 05/29/90   DKO  RS-0236    MAXIMUM DRAWDOWN ADDED, WALKED OVER
002700      *                            A DERIVED CUMULATIVE CAPITAL SERIES
002800      *                            RATHER THAN THE TRADE BLOTTER.
002900      * 11/16/93   PJQ  RS-0413    SQUARE ROOT ROUTINE REWRITTEN
003000      *                            (NEWTON-RAPHSON) TO MATCH BKTSIG.
003100      * 06/18/96   TWA  RS-0501    YEAR FIELDS REVIEWED FOR CENTURY
003200      *                            HANDLING AHEAD OF SCHEDULED AUDIT.
003300      * 01/05/99   SF   RS-0587    Y2K REMEDIATION - NO DATE FIELDS IN
003400      *                            THIS PROGRAM, REVIEWED AND SIGNED
003500      *                            OFF WITH NO CHANGE REQUIRED.
003600      * 02/11/00   SF   RS-0601    GUARDED SHARPE RATIO AGAINST A ZERO
003700      *                            VOLATILITY DENOMINATOR -- ABENDED ON
003800      *                            A SINGLE-DAY TEST RUN LAST WEEK.
003900      *-----------------------------------------------------------------
004000      *
004100      * #ident "@(#) research/backtest/BKTMET.cbl $Revision: 2.4 $"
004200      *
004300       IDENTIFICATION DIVISION.
004400       PROGRAM-ID.  BKTMET.
004500       AUTHOR.  R HARTLEY.
004600       INSTALLATION.  MERIDIAN TRUST SECURITIES CORP.
004700       DATE-WRITTEN.  04/02/89.
004800       DATE-COMPILED.
004900       SECURITY.  COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
005000      *
005100       ENVIRONMENT DIVISION.
005200       CONFIGURATION SECTION.
005300       SOURCE-COMPUTER.  USL-486.
005400       OBJECT-COMPUTER.  USL-486.
005500       SPECIAL-NAMES.  C01 IS TOP-OF-FORM.
005600      *
005700       DATA DIVISION.
005800       WORKING-STORAGE SECTION.
005900      *****************************************************************
006000      * RISK CONSTANTS AND WORK FIELDS
006100      *****************************************************************
006200       77  MET-RISK-FREE-RATE          PIC S9(1)V9(4) VALUE 0.02.
006300       77  MET-TRADING-DAYS            PIC S9(3) COMP-5 VALUE 252.
006400       77  MET-STARTING-CAPITAL        PIC S9(9)V99 VALUE 100000.00.
006500       77  MET-SUBSCRIPT               PIC S9(9) COMP-5.
006600       77  MET-RETURN-SUM              PIC S9(5)V9(6).
006700       77  MET-AVERAGE-RETURN          PIC S9(5)V9(6).
006800       77  MET-ADJUSTED-RETURN         PIC S9(5)V9(6).
006900       77  MET-VOLATILITY              PIC S9(5)V9(6).
007000       77  MET-SHARPE-RATIO            PIC S9(5)V9(6).
007100       77  MET-VARIANCE-SUM            PIC S9(9)V9(6).
007200       77  MET-ONE-DEVIATION           PIC S9(5)V9(6).
007300       77  MET-RUNNING-CAPITAL         PIC S9(11)V99.
007400       77  MET-PEAK-CAPITAL            PIC S9(11)V99.
007500       77  MET-ONE-DRAWDOWN            PIC S9(5)V9(6).
007600       77  MET-MAX-DRAWDOWN            PIC S9(5)V9(6) VALUE ZERO.
007700      *****************************************************************
007800      * NEWTON-RAPHSON SQUARE ROOT WORK FIELDS (SEE BKTSIG FOR THE
007900      * ORIGINAL 1993 REWRITE OF THIS ROUTINE)
008000      *****************************************************************
008100       77  SQR-RADICAND                PIC S9(9)V9(6).
008200       77  SQR-ESTIMATE                PIC S9(9)V9(6).
008300       77  SQR-PRIOR-ESTIMATE          PIC S9(9)V9(6).
008400       77  SQR-ITERATIONS              PIC S9(3) COMP-5.
008500       77  SQR-RESULT                  PIC S9(9)V9(6).
008600      *****************************************************************
008700      * SAFE-FILLER ALPHANUMERIC VIEWS
008800      *****************************************************************
008900       77  MET-VOLATILITY-A REDEFINES MET-VOLATILITY   PIC X(11).
009000       77  MET-RUNNING-CAP-A REDEFINES MET-RUNNING-CAPITAL PIC X(13).
009100       77  MET-MAX-DRAWDOWN-A REDEFINES MET-MAX-DRAWDOWN PIC X(11).
009200      *
009300       LINKAGE SECTION.
009400       01  LK-BLOCK.
009500       COPY BKTLNK.
009600       COPY BKTRPT.
009700      *****************************************************************
009800      * PROCEDURE DIVISION
009900      *****************************************************************
010000       PROCEDURE DIVISION USING LK-BLOCK RPT-PORTFOLIO-REPORT.
010100      *
010200       000-MAINLINE.
010300           PERFORM 010-COMPUTE-AVERAGE-RETURN.
010400           PERFORM 020-COMPUTE-ADJUSTED-RETURN.
010500           PERFORM 030-COMPUTE-VOLATILITY.
010600           PERFORM 040-COMPUTE-SHARPE-RATIO.
010700           PERFORM 050-COMPUTE-MAX-DRAWDOWN.
010800           PERFORM 090-MOVE-RESULTS-TO-REPORT.
010900           GOBACK.
011000      *
011100       010-COMPUTE-AVERAGE-RETURN.
011200           MOVE ZERO TO MET-RETURN-SUM.
011300           IF LK-RETURN-COUNT = ZERO
011400               MOVE ZERO TO MET-AVERAGE-RETURN
011500               GO TO 010-EXIT
011600           END-IF.
011700           PERFORM 015-ADD-ONE-RETURN
011800               VARYING MET-SUBSCRIPT FROM 1 BY 1
011900               UNTIL MET-SUBSCRIPT > LK-RETURN-COUNT.
012000           COMPUTE MET-AVERAGE-RETURN ROUNDED =
012100               MET-RETURN-SUM / LK-RETURN-COUNT.
012200       010-EXIT.
012300           EXIT.
012400      *
012500       015-ADD-ONE-RETURN.
012600           SET LK-RET-IDX TO MET-SUBSCRIPT.
012700           ADD LK-RETURN-VALUE (LK-RET-IDX) TO MET-RETURN-SUM.
012800      *
012900       020-COMPUTE-ADJUSTED-RETURN.
013000           COMPUTE MET-ADJUSTED-RETURN ROUNDED =
013100               MET-AVERAGE-RETURN -
013200                   (MET-RISK-FREE-RATE / MET-TRADING-DAYS).
013300      *
013400       030-COMPUTE-VOLATILITY.
013500           MOVE ZERO TO MET-VARIANCE-SUM.
013600           IF LK-RETURN-COUNT = ZERO
013700               MOVE ZERO TO MET-VOLATILITY
013800               GO TO 030-EXIT
013900           END-IF.
014000           PERFORM 035-ACCUM-ONE-VARIANCE
014100               VARYING MET-SUBSCRIPT FROM 1 BY 1
014200               UNTIL MET-SUBSCRIPT > LK-RETURN-COUNT.
014300           COMPUTE SQR-RADICAND ROUNDED =
014400               MET-VARIANCE-SUM / LK-RETURN-COUNT.
014500           PERFORM 900-SQUARE-ROOT.
014600           MOVE SQR-RESULT TO MET-VOLATILITY.
014700       030-EXIT.
014800           EXIT.
014900      *
015000       035-ACCUM-ONE-VARIANCE.
015100           SET LK-RET-IDX TO MET-SUBSCRIPT.
015200           COMPUTE MET-ONE-DEVIATION =
015300               LK-RETURN-VALUE (LK-RET-IDX) - MET-AVERAGE-RETURN.
015400           COMPUTE MET-VARIANCE-SUM ROUNDED = MET-VARIANCE-SUM +
015500               (MET-ONE-DEVIATION * MET-ONE-DEVIATION).
015600      *
015700       040-COMPUTE-SHARPE-RATIO.
015800           IF MET-VOLATILITY = ZERO
015900               MOVE ZERO TO MET-SHARPE-RATIO
016000           ELSE
016100               COMPUTE MET-SHARPE-RATIO ROUNDED =
016200                   MET-ADJUSTED-RETURN / MET-VOLATILITY
016300           END-IF.
016400      *
016500       050-COMPUTE-MAX-DRAWDOWN.
016600           MOVE MET-STARTING-CAPITAL TO MET-RUNNING-CAPITAL.
016700           MOVE MET-STARTING-CAPITAL TO MET-PEAK-CAPITAL.
016800           MOVE ZERO TO MET-MAX-DRAWDOWN.
016900           IF LK-RETURN-COUNT = ZERO
017000               GO TO 050-EXIT
017100           END-IF.
017200           PERFORM 055-DRAWDOWN-ONE-STEP
017300               VARYING MET-SUBSCRIPT FROM 1 BY 1
017400               UNTIL MET-SUBSCRIPT > LK-RETURN-COUNT.
017500       050-EXIT.
017600           EXIT.
017700      *
017800       055-DRAWDOWN-ONE-STEP.
017900           SET LK-RET-IDX TO MET-SUBSCRIPT.
018000           COMPUTE MET-RUNNING-CAPITAL ROUNDED = MET-RUNNING-CAPITAL +
018100               (LK-RETURN-VALUE (LK-RET-IDX) * MET-STARTING-CAPITAL).
018200           IF MET-RUNNING-CAPITAL > MET-PEAK-CAPITAL
018300               MOVE MET-RUNNING-CAPITAL TO MET-PEAK-CAPITAL
018400           ELSE
018500               COMPUTE MET-ONE-DRAWDOWN ROUNDED =
018600                   (MET-PEAK-CAPITAL - MET-RUNNING-CAPITAL) /
018700                       MET-PEAK-CAPITAL
018800               IF MET-ONE-DRAWDOWN > MET-MAX-DRAWDOWN
018900                   MOVE MET-ONE-DRAWDOWN TO MET-MAX-DRAWDOWN
019000               END-IF
019100           END-IF.
019200      *
019300       090-MOVE-RESULTS-TO-REPORT.
019400           COMPUTE RPT-AVG-RETURN-PCT ROUNDED = MET-AVERAGE-RETURN * 100.
019500           COMPUTE RPT-ADJ-RETURN-PCT ROUNDED = MET-ADJUSTED-RETURN * 100.
019600           COMPUTE RPT-VOLATILITY-PCT ROUNDED = MET-VOLATILITY * 100.
019700           MOVE MET-SHARPE-RATIO TO RPT-SHARPE-RATIO.
019800           COMPUTE RPT-MAX-DRAWDOWN-PCT ROUNDED = MET-MAX-DRAWDOWN * 100.
019900      *
020000      *****************************************************************
020100      * MANUAL NEWTON-RAPHSON SQUARE ROOT -- SEE BKTSIG FOR THE
020200      * ORIGINAL 1993 REWRITE NOTES; KEPT LOCAL RATHER THAN SHARED
020300      * SINCE NEITHER PROGRAM CALLS THE OTHER.
020400      *****************************************************************
020500       900-SQUARE-ROOT.
020600           IF SQR-RADICAND = ZERO
020700               MOVE ZERO TO SQR-RESULT
020800               GO TO 900-EXIT
020900           END-IF.
021000           MOVE SQR-RADICAND TO SQR-ESTIMATE.
021100           PERFORM 910-ONE-ITERATION
021200               VARYING SQR-ITERATIONS FROM 1 BY 1
021300               UNTIL SQR-ITERATIONS > 20.
021400           MOVE SQR-ESTIMATE TO SQR-RESULT.
021500       900-EXIT.
021600           EXIT.
021700      *
021800       910-ONE-ITERATION.
021900           MOVE SQR-ESTIMATE TO SQR-PRIOR-ESTIMATE.
022000           COMPUTE SQR-ESTIMATE ROUNDED =
022100               (SQR-PRIOR-ESTIMATE + (SQR-RADICAND / SQR-PRIOR-ESTIMATE))
022200                   / 2.
