000100      *****************************************************************
000200      *
000300      *    MERIDIAN TRUST SECURITIES CORPORATION
000400      *    RESEARCH SYSTEMS DIVISION -- BATCH PRODUCTION LIBRARY
000500      *
000600      *****************************************************************
000700      * PROGRAM ...... BKTDRV
000800      * TITLE ........ EQUITY BACKTEST -- BATCH RUN DRIVER
000900      * NARRATIVE .... CONTROL-BREAKS THE PRE-STAGED DAILY PRICE
001000      *                HISTORY FILE (STOCK-PRICES-IN) BY SYMBOL, GATES
001100      *                EACH SYMBOL THROUGH THE LIQUIDITY/HISTORY-LENGTH
001200      *                SCREEN, CALLS THE SIGNAL GENERATOR AND THE TRADE
001300      *                SIMULATOR FOR EVERY SYMBOL THAT CLEARS THE GATE,
001400      *                DERIVES THE BENCHMARK'S DAILY MARKET RETURN
001500      *                SERIES, AND AT END OF RUN CALLS THE FOUR REPORT
001600      *                SUBPROGRAMS AND PRINTS THE PORTFOLIO REPORT.
001700      *                THIS PROGRAM REPLACES THE OLD MANUAL OVERNIGHT
001800      *                BLOTTER PROCESS THE DESK USED TO RUN BY HAND --
001900      *                THERE IS NO OPERATOR PROMPT OR ON-LINE ORDER
002000      *                ENTRY HERE, JUST A STRAIGHT SEQUENTIAL PASS OVER
002100      *                THE OVERNIGHT PRICE EXTRACT.
002200      *****************************************************************
002300      *  C H A N G E   L O G
002400      *-----------------------------------------------------------------
002500      * DATE       BY   REQUEST    DESCRIPTION
002600      *-----------------------------------------------------------------
002700      * 03/12/89   RH   RS-0142    ORIGINAL CODING - REPLACES THE OLD
002800      *                            MANUAL OVERNIGHT BLOTTER PROCESS WITH
002900      *                            A STRAIGHT BATCH CONTROL-BREAK PASS.
003000      * 09/04/89   RH   RS-0177    ADDED MINIMUM-HISTORY GATE (100
003100      *                            RECORDS) AHEAD OF SIGNAL GENERATION.
003200      * 05/22/90   DKO  RS-0233    BENCHMARK SYMBOL (SPY) MARKET-RETURN
003300      *                            DERIVATION WIRED IN AHEAD OF THE
003400      *                            LIQUIDITY GATE, PER RESEARCH DESK.
003500      * 02/14/91   MLS  RS-0298    PORTFOLIO REPORT WRITE-UP RESEQUENCED
003600      *                            TO MATCH THE FOUR-SECTION LAYOUT THE
003700      *                            DESK ACTUALLY WANTS ON THE PRINTOUT.
003800      * 11/03/93   PJQ  RS-0410    CORRECTED TRADE FLUSH LOGIC -- WAS
003900      *                            RE-WRITING THE PRIOR SYMBOL'S ROWS.
004000      * 06/18/96   TWA  RS-0501    YEAR FIELDS REVIEWED FOR CENTURY
004100      *                            HANDLING AHEAD OF SCHEDULED AUDIT.
004200      * 01/05/99   SF   RS-0587    Y2K REMEDIATION - TRADE DATE AND
004300      *                            REPORT DATE FIELDS CONFIRMED FOUR
004400      *                            DIGIT YEAR THROUGHOUT; NO CHANGE
004500      *                            REQUIRED TO STORED DATA, SIGNED OFF.
004600      * 07/22/00   SF   RS-0619    ADDED RUN-DATE STAMP TO REPORT TITLE.
004700      *-----------------------------------------------------------------
004800      *
004900      * #ident "@(#) research/backtest/BKTDRV.cbl $Revision: 2.9 $"
005000      *
005100       IDENTIFICATION DIVISION.
005200       PROGRAM-ID.  BKTDRV.
005300       AUTHOR.  R HARTLEY.
005400       INSTALLATION.  MERIDIAN TRUST SECURITIES CORP.
005500       DATE-WRITTEN.  03/12/89.
005600       DATE-COMPILED.
005700       SECURITY.  COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
005800      *
005900       ENVIRONMENT DIVISION.
006000       CONFIGURATION SECTION.
006100       SOURCE-COMPUTER.  USL-486.
006200       OBJECT-COMPUTER.  USL-486.
006300       SPECIAL-NAMES.  C01 IS TOP-OF-FORM.
006400      *
006500       INPUT-OUTPUT SECTION.
006600       FILE-CONTROL.
006700           SELECT STOCK-PRICES-IN ASSIGN TO "STOCKIN"
006800               ORGANIZATION IS LINE SEQUENTIAL
006900               FILE STATUS IS STOCKIN-STAT-1 STOCKIN-STAT-2.
007000      *
007100           SELECT TRADES-OUT ASSIGN TO "TRADEOUT"
007200               ORGANIZATION IS LINE SEQUENTIAL
007300               FILE STATUS IS TRADEOUT-STAT-1 TRADEOUT-STAT-2.
007400      *
007500           SELECT PORTFOLIO-REPORT-OUT ASSIGN TO "RPTOUT"
007600               ORGANIZATION IS LINE SEQUENTIAL
007700               FILE STATUS IS RPTOUT-STAT-1 RPTOUT-STAT-2.
007800      *
007900       DATA DIVISION.
008000       FILE SECTION.
008100      *
008200       FD  STOCK-PRICES-IN.
008300       COPY BKTSTK.
008400      *
008500       FD  TRADES-OUT.
008600       COPY BKTTRR.
008700      *
008800       FD  PORTFOLIO-REPORT-OUT.
008900       01  RPT-FILE-RECORD.
009000           05  RPT-FILE-DATA           PIC X(74).
009100           05  FILLER                  PIC X(06).
009200      *
009300       WORKING-STORAGE SECTION.
009400      *****************************************************************
009500      * FILE STATUS BYTES
009600      *****************************************************************
009700       01  DRV-FILE-STATUSES.
009800           05  STOCKIN-STATUS.
009900               10  STOCKIN-STAT-1      PIC X.
010000               10  STOCKIN-STAT-2      PIC X.
010100           05  TRADEOUT-STATUS.
010200               10  TRADEOUT-STAT-1     PIC X.
010300               10  TRADEOUT-STAT-2     PIC X.
010400           05  RPTOUT-STATUS.
010500               10  RPTOUT-STAT-1       PIC X.
010600               10  RPTOUT-STAT-2       PIC X.
010700           05  FILLER                  PIC X(02).
010800       01  DRV-FILE-STATUSES-N REDEFINES DRV-FILE-STATUSES
010900                                       PIC X(08).
011000      *****************************************************************
011100      * SWITCHES
011200      *****************************************************************
011300       01  DRV-SWITCHES.
011400           05  STOCKIN-EOF-SW          PIC X VALUE "N".
011500               88  STOCKIN-EOF                  VALUE "Y".
011600           05  DRV-ELIGIBLE-SW         PIC X VALUE "N".
011700               88  DRV-SYMBOL-ELIGIBLE          VALUE "Y".
011800           05  DRV-BENCHMARK-SW        PIC X VALUE "N".
011900               88  DRV-IS-BENCHMARK             VALUE "Y".
012000           05  FILLER                  PIC X(05).
012100      *****************************************************************
012200      * RUN-DATE STAMP FOR THE REPORT TITLE LINE
012300      *****************************************************************
012400       01  DRV-TODAY-DATE              PIC 9(06).
012500       01  DRV-TODAY-DATE-R REDEFINES DRV-TODAY-DATE.
012600           05  DRV-TODAY-YY            PIC 9(02).
012700           05  DRV-TODAY-MM            PIC 9(02).
012800           05  DRV-TODAY-DD            PIC 9(02).
012900      *****************************************************************
013000      * SHARED CONTROL-TOTAL / WORK-TABLE BLOCK -- PASSED ON EVERY
013100      * CALL TO BKTSIG/BKTTRD/BKTMET/BKTREG/BKTACC/BKTPRD/BKTMKT
013200      *****************************************************************
013300       01  DRV-CONTROL-BLOCK.
013400       COPY BKTLNK.
013500      *****************************************************************
013600      * PORTFOLIO REPORT WORKING RECORD AND PRINT LINES
013700      *****************************************************************
013800       COPY BKTRPT.
013900      *****************************************************************
014000      * MISCELLANEOUS COUNTERS AND WORK FIELDS
014100      *****************************************************************
014200       77  DRV-VOLUME-TOTAL            PIC S9(15) COMP-5.
014300       77  DRV-AVG-VOLUME              PIC S9(9)V99.
014400       77  DRV-TRADES-BEFORE-CALL      PIC S9(9) COMP-5.
014500       77  DRV-SUBSCRIPT               PIC S9(9) COMP-5.
014600       77  DRV-SYMBOLS-PROCESSED       PIC S9(9) COMP-5 VALUE ZERO.
014700       77  DRV-SYMBOLS-ELIGIBLE        PIC S9(9) COMP-5 VALUE ZERO.
014800       77  DRV-AVG-VOLUME-A REDEFINES DRV-AVG-VOLUME PIC X(11).
014900      *
015000       01  DRV-BENCHMARK-NAME.
015100           05  DRV-BENCHMARK-SYM       PIC X(10) VALUE "SPY".
015200           05  FILLER                  PIC X(02).
015300      *
015400      *****************************************************************
015500      * PROCEDURE DIVISION
015600      *****************************************************************
015700       PROCEDURE DIVISION.
015800      *
015900       000-MAINLINE.
016000           PERFORM 010-INITIALIZE.
016100           PERFORM 020-READ-PRICE-RECORD.
016200           PERFORM 200-PROCESS-SYMBOL-GROUP
016300               UNTIL STOCKIN-EOF.
016400           PERFORM 900-FINISH-RUN.
016500           STOP RUN.
016600      *
016700       010-INITIALIZE.
016800           ACCEPT DRV-TODAY-DATE FROM DATE.
016900           MOVE ZERO TO LK-CURRENT-CAPITAL.
017000           MOVE 100000.00 TO LK-STARTING-CAPITAL LK-CURRENT-CAPITAL.
017100           MOVE ZERO TO LK-RETURN-COUNT.
017200           MOVE ZERO TO LK-TRADE-COUNT.
017300           MOVE ZERO TO LK-MARKET-COUNT.
017400           MOVE ZERO TO LK-SYM-COUNT.
017500           OPEN INPUT STOCK-PRICES-IN.
017600           IF STOCKIN-STAT-1 NOT = "0"
017700               DISPLAY "BKTDRV - OPEN FAILED ON STOCK-PRICES-IN, "
017800                   "STATUS = " STOCKIN-STATUS
017900               GO TO 999-ABEND
018000           END-IF.
018100           OPEN OUTPUT TRADES-OUT.
018200           IF TRADEOUT-STAT-1 NOT = "0"
018300               DISPLAY "BKTDRV - OPEN FAILED ON TRADES-OUT, STATUS = "
018400                   TRADEOUT-STATUS
018500               GO TO 999-ABEND
018600           END-IF.
018700           OPEN OUTPUT PORTFOLIO-REPORT-OUT.
018800           IF RPTOUT-STAT-1 NOT = "0"
018900               DISPLAY "BKTDRV - OPEN FAILED ON PORTFOLIO-REPORT-OUT, "
019000                   "STATUS = " RPTOUT-STATUS
019100               GO TO 999-ABEND
019200           END-IF.
019300           DISPLAY "BKTDRV - BACKTEST RUN STARTED".
019400      *
019500       020-READ-PRICE-RECORD.
019600           READ STOCK-PRICES-IN
019700               AT END
019800                   SET STOCKIN-EOF TO TRUE.
019900      *
020000       200-PROCESS-SYMBOL-GROUP.
020100           MOVE STK-SYMBOL TO LK-SYM-NAME.
020200           MOVE ZERO TO LK-SYM-COUNT.
020300           PERFORM 210-BUFFER-SYMBOL-ROW
020400               UNTIL STOCKIN-EOF
020500               OR STK-SYMBOL NOT = LK-SYM-NAME.
020600           IF LK-SYM-NAME = DRV-BENCHMARK-SYM
020700               SET DRV-IS-BENCHMARK TO TRUE
020800               PERFORM 230-RUN-MARKET-RETURNS
020900           ELSE
021000               SET DRV-IS-BENCHMARK TO FALSE
021100           END-IF.
021200           PERFORM 250-CHECK-LIQUIDITY.
021300           IF DRV-SYMBOL-ELIGIBLE
021400               ADD 1 TO DRV-SYMBOLS-ELIGIBLE
021500               PERFORM 260-RUN-SIGNALS-AND-TRADES
021600           END-IF.
021700           ADD 1 TO DRV-SYMBOLS-PROCESSED.
021800      *
021900       210-BUFFER-SYMBOL-ROW.
022000           ADD 1 TO LK-SYM-COUNT.
022100           SET LK-SYM-IDX TO LK-SYM-COUNT.
022200           MOVE STK-TRADE-DATE TO LK-SYM-DATE (LK-SYM-IDX).
022300           MOVE STK-ADJ-CLOSE  TO LK-SYM-CLOSE (LK-SYM-IDX).
022400           MOVE STK-VOLUME     TO LK-SYM-VOLUME (LK-SYM-IDX).
022500           PERFORM 020-READ-PRICE-RECORD.
022600      *
022700       230-RUN-MARKET-RETURNS.
022800           CALL "BKTMKT" USING DRV-CONTROL-BLOCK.
022900      *
023000       250-CHECK-LIQUIDITY.
023100           MOVE "N" TO DRV-ELIGIBLE-SW.
023200           MOVE ZERO TO DRV-VOLUME-TOTAL.
023300           PERFORM 255-ADD-VOLUME
023400               VARYING DRV-SUBSCRIPT FROM 1 BY 1
023500               UNTIL DRV-SUBSCRIPT > LK-SYM-COUNT.
023600           IF LK-SYM-COUNT > ZERO
023700               COMPUTE DRV-AVG-VOLUME ROUNDED =
023800                   DRV-VOLUME-TOTAL / LK-SYM-COUNT
023900               IF DRV-AVG-VOLUME > 200000
024000                   AND LK-SYM-COUNT >= 100
024100                   SET DRV-SYMBOL-ELIGIBLE TO TRUE
024200               END-IF
024300           END-IF.
024400      *
024500       255-ADD-VOLUME.
024600           SET LK-SYM-IDX TO DRV-SUBSCRIPT.
024700           ADD LK-SYM-VOLUME (LK-SYM-IDX) TO DRV-VOLUME-TOTAL.
024800      *
024900       260-RUN-SIGNALS-AND-TRADES.
025000           CALL "BKTSIG" USING DRV-CONTROL-BLOCK.
025100           MOVE LK-TRADE-COUNT TO DRV-TRADES-BEFORE-CALL.
025200           CALL "BKTTRD" USING DRV-CONTROL-BLOCK.
025300           PERFORM 400-WRITE-NEW-TRADES.
025400      *
025500       400-WRITE-NEW-TRADES.
025600           PERFORM 410-WRITE-ONE-TRADE
025700               VARYING DRV-SUBSCRIPT
025800               FROM DRV-TRADES-BEFORE-CALL BY 1
025900               UNTIL DRV-SUBSCRIPT >= LK-TRADE-COUNT.
026000      *
026100       410-WRITE-ONE-TRADE.
026200           SET LK-TRD-IDX TO DRV-SUBSCRIPT.
026300           ADD 1 TO LK-TRD-IDX.
026400           MOVE LK-TRD-SYMBOL (LK-TRD-IDX) TO TRD-SYMBOL.
026500           MOVE LK-TRD-DATE (LK-TRD-IDX)   TO TRD-DATE.
026600           MOVE LK-TRD-PNL (LK-TRD-IDX)    TO TRD-PNL.
026700           WRITE TRD-RECORD.
026800      *
026900       900-FINISH-RUN.
027000           CALL "BKTMET" USING DRV-CONTROL-BLOCK RPT-PORTFOLIO-REPORT.
027100           CALL "BKTREG" USING DRV-CONTROL-BLOCK RPT-PORTFOLIO-REPORT.
027200           CALL "BKTACC" USING DRV-CONTROL-BLOCK RPT-PORTFOLIO-REPORT.
027300           CALL "BKTPRD" USING DRV-CONTROL-BLOCK RPT-PORTFOLIO-REPORT.
027400           PERFORM 500-WRITE-REPORT.
027500           CLOSE STOCK-PRICES-IN TRADES-OUT PORTFOLIO-REPORT-OUT.
027600           DISPLAY "BKTDRV - BACKTEST RUN COMPLETE - SYMBOLS READ = "
027700               DRV-SYMBOLS-PROCESSED " ELIGIBLE = "
027800               DRV-SYMBOLS-ELIGIBLE.
027900      *
028000       500-WRITE-REPORT.
028100           MOVE "MERIDIAN TRUST - PORTFOLIO BACKTEST REPORT" TO
028200               RPT-TTL-TEXT.
028300           MOVE RPT-TITLE-LINE TO RPT-FILE-RECORD.
028400           WRITE RPT-FILE-RECORD.
028500      *
028600           MOVE "PORTFOLIO PERFORMANCE" TO RPT-TTL-TEXT.
028700           MOVE RPT-TITLE-LINE TO RPT-FILE-RECORD.
028800           WRITE RPT-FILE-RECORD.
028900           MOVE "AVERAGE RETURN %" TO RPT-D2-LABEL.
029000           COMPUTE RPT-D2-VALUE ROUNDED = RPT-AVG-RETURN-PCT.
029100           MOVE RPT-DETAIL-2DP-LINE TO RPT-FILE-RECORD.
029200           WRITE RPT-FILE-RECORD.
029300           MOVE "ADJUSTED RETURN %" TO RPT-D2-LABEL.
029400           COMPUTE RPT-D2-VALUE ROUNDED = RPT-ADJ-RETURN-PCT.
029500           MOVE RPT-DETAIL-2DP-LINE TO RPT-FILE-RECORD.
029600           WRITE RPT-FILE-RECORD.
029700           MOVE "VOLATILITY %" TO RPT-D2-LABEL.
029800           COMPUTE RPT-D2-VALUE ROUNDED = RPT-VOLATILITY-PCT.
029900           MOVE RPT-DETAIL-2DP-LINE TO RPT-FILE-RECORD.
030000           WRITE RPT-FILE-RECORD.
030100           MOVE "SHARPE RATIO" TO RPT-D6-LABEL.
030200           MOVE RPT-SHARPE-RATIO TO RPT-D6-VALUE.
030300           MOVE RPT-DETAIL-6DP-LINE TO RPT-FILE-RECORD.
030400           WRITE RPT-FILE-RECORD.
030500           MOVE "MAXIMUM DRAWDOWN %" TO RPT-D2-LABEL.
030600           COMPUTE RPT-D2-VALUE ROUNDED = RPT-MAX-DRAWDOWN-PCT.
030700           MOVE RPT-DETAIL-2DP-LINE TO RPT-FILE-RECORD.
030800           WRITE RPT-FILE-RECORD.
030900      *
031000           MOVE "REGRESSION ANALYSIS" TO RPT-TTL-TEXT.
031100           MOVE RPT-TITLE-LINE TO RPT-FILE-RECORD.
031200           WRITE RPT-FILE-RECORD.
031300           IF RPT-REGRESSION-OK
031400               MOVE "ALPHA (INTERCEPT)" TO RPT-D6-LABEL
031500               MOVE RPT-ALPHA TO RPT-D6-VALUE
031600               MOVE RPT-DETAIL-6DP-LINE TO RPT-FILE-RECORD
031700               WRITE RPT-FILE-RECORD
031800               MOVE "BETA (MARKET SENSITIVITY)" TO RPT-D6-LABEL
031900               MOVE RPT-BETA TO RPT-D6-VALUE
032000               MOVE RPT-DETAIL-6DP-LINE TO RPT-FILE-RECORD
032100               WRITE RPT-FILE-RECORD
032200               MOVE "R-SQUARED" TO RPT-D6-LABEL
032300               MOVE RPT-R-SQUARED TO RPT-D6-VALUE
032400               MOVE RPT-DETAIL-6DP-LINE TO RPT-FILE-RECORD
032500               WRITE RPT-FILE-RECORD
032600           ELSE
032700               MOVE "REGRESSION SKIPPED - RETURN/MARKET COUNT MISMATCH"
032800                   TO RPT-TXT-TEXT
032900               MOVE RPT-TEXT-LINE TO RPT-FILE-RECORD
033000               WRITE RPT-FILE-RECORD
033100           END-IF.
033200      *
033300           MOVE "TRADING SIGNAL ACCURACY" TO RPT-TTL-TEXT.
033400           MOVE RPT-TITLE-LINE TO RPT-FILE-RECORD.
033500           WRITE RPT-FILE-RECORD.
033600           MOVE "TOTAL TRADES" TO RPT-DC-LABEL.
033700           MOVE RPT-TOTAL-TRADES TO RPT-DC-VALUE.
033800           MOVE RPT-DETAIL-CNT-LINE TO RPT-FILE-RECORD.
033900           WRITE RPT-FILE-RECORD.
034000           MOVE "PROFITABLE TRADES" TO RPT-DC-LABEL.
034100           MOVE RPT-PROFITABLE-TRADES TO RPT-DC-VALUE.
034200           MOVE RPT-DETAIL-CNT-LINE TO RPT-FILE-RECORD.
034300           WRITE RPT-FILE-RECORD.
034400           MOVE "LOSS-MAKING TRADES" TO RPT-DC-LABEL.
034500           MOVE RPT-LOSING-TRADES TO RPT-DC-VALUE.
034600           MOVE RPT-DETAIL-CNT-LINE TO RPT-FILE-RECORD.
034700           WRITE RPT-FILE-RECORD.
034800           IF RPT-ACCURACY-OK
034900               MOVE "SIGNAL ACCURACY %" TO RPT-D2-LABEL
035000               COMPUTE RPT-D2-VALUE ROUNDED = RPT-ACCURACY-PCT
035100               MOVE RPT-DETAIL-2DP-LINE TO RPT-FILE-RECORD
035200               WRITE RPT-FILE-RECORD
035300           ELSE
035400               MOVE "SIGNAL ACCURACY % - UNDEFINED, NO TRADES CLOSED"
035500                   TO RPT-TXT-TEXT
035600               MOVE RPT-TEXT-LINE TO RPT-FILE-RECORD
035700               WRITE RPT-FILE-RECORD
035800           END-IF.
035900      *
036000           MOVE "PERIOD ANALYSIS" TO RPT-TTL-TEXT.
036100           MOVE RPT-TITLE-LINE TO RPT-FILE-RECORD.
036200           WRITE RPT-FILE-RECORD.
036300           MOVE "HIGHEST CUMULATIVE RETURN" TO RPT-DP-LABEL.
036400           MOVE RPT-PEAK-RETURN TO RPT-DP-VALUE.
036500           MOVE RPT-PEAK-DATE TO RPT-DP-DATE.
036600           MOVE RPT-DETAIL-PERIOD-LINE TO RPT-FILE-RECORD.
036700           WRITE RPT-FILE-RECORD.
036800           MOVE "LOWEST CUMULATIVE RETURN" TO RPT-DP-LABEL.
036900           MOVE RPT-TROUGH-RETURN TO RPT-DP-VALUE.
037000           MOVE RPT-TROUGH-DATE TO RPT-DP-DATE.
037100           MOVE RPT-DETAIL-PERIOD-LINE TO RPT-FILE-RECORD.
037200           WRITE RPT-FILE-RECORD.
037300      *
037400       999-ABEND.
037500           DISPLAY "BKTDRV - RUN ABENDED - SEE FILE STATUS ABOVE".
037600           STOP RUN.
