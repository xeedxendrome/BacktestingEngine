000100      *****************************************************************
000200      *
000300      *    MERIDIAN TRUST SECURITIES CORPORATION
000400      *    RESEARCH SYSTEMS DIVISION -- BATCH PRODUCTION LIBRARY
000500      *
000600      *****************************************************************
000700      * PROGRAM ...... BKTMKT
000800      * TITLE ........ EQUITY BACKTEST -- BENCHMARK MARKET RETURNS
000900      * NARRATIVE .... CALLED BY THE DRIVER WHEN THE SYMBOL GROUP JUST
001000      *                BUFFERED IS THE BENCHMARK ISSUE (SYMBOL SPY).
001100      *                DERIVES THE DAY-OVER-DAY PERCENTAGE RETURN
001200      *                SERIES OFF THE BENCHMARK'S OWN ADJUSTED-CLOSE
001300      *                HISTORY, ONE ROW PER TRADING DAY FROM THE
001400      *                SECOND RECORD ON (THE FIRST DAY HAS NO PRIOR
001500      *                CLOSE TO MEASURE AGAINST).  THIS SERIES FEEDS
001600      *                THE MARKET LEG OF THE REGRESSION IN BKTREG.
001700      *****************************************************************
001800      *  C H A N G E   L O G
001900      *-----------------------------------------------------------------
002000      * DATE       BY   REQUEST    DESCRIPTION
002100      *-----------------------------------------------------------------
002200      * 04/30/89   RH   RS-0149    ORIGINAL CODING.
002300      * 11/20/89   RH   RS-0188    ADDED THE FEWER-THAN-TWO-RECORDS
002400      *                            GUARD -- WAS ABENDING ON A THIN
002500      *                            BENCHMARK EXTRACT DURING TESTING.
002600      * 06/18/96   TWA  RS-0501    YEAR FIELDS REVIEWED FOR CENTURY
002700      *                            HANDLING AHEAD OF SCHEDULED AUDIT.
002800      * 01/05/99   SF   RS-0587    Y2K REMEDIATION - MKT-DATE FIELD
002900      *                            CONFIRMED FOUR DIGIT YEAR, NO CHANGE
003000      *                            REQUIRED, SIGNED OFF.
003100      *-----------------------------------------------------------------
003200      *
003300      * #ident "@(#) research/backtest/BKTMKT.cbl $Revision: 2.1 $"
003400      *
003500       IDENTIFICATION DIVISION.
003600       PROGRAM-ID.  BKTMKT.
003700       AUTHOR.  R HARTLEY.
003800       INSTALLATION.  MERIDIAN TRUST SECURITIES CORP.
003900       DATE-WRITTEN.  04/30/89.
004000       DATE-COMPILED.
004100       SECURITY.  COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
004200      *
004300       ENVIRONMENT DIVISION.
004400       CONFIGURATION SECTION.
004500       SOURCE-COMPUTER.  USL-486.
004600       OBJECT-COMPUTER.  USL-486.
004700       SPECIAL-NAMES.  C01 IS TOP-OF-FORM.
004800      *
004900       DATA DIVISION.
005000       WORKING-STORAGE SECTION.
005100      *****************************************************************
005200      * WORK FIELDS
005300      *****************************************************************
005400       77  MKT-SUBSCRIPT               PIC S9(9) COMP-5.
005500       77  MKT-PRIOR-SUB               PIC S9(9) COMP-5.
005600       77  MKT-RETURN-WORK             PIC S9(5)V9(4).
005700      *
005800       77  MKT-RETURN-WORK-A REDEFINES MKT-RETURN-WORK PIC X(09).
005900       77  MKT-SUBSCRIPT-A REDEFINES MKT-SUBSCRIPT PIC X(04).
006000       77  MKT-PRIOR-SUB-A REDEFINES MKT-PRIOR-SUB PIC X(04).
006100      *****************************************************************
006200      * ONE-ROW BUILD AREA -- EACH DAY'S MARKET RETURN IS ASSEMBLED
006300      * HERE BEFORE BEING APPENDED TO LK-MARKET-TAB, SAME AS THE OLD
006400      * DESK WORKSHEET USED TO STAGE ONE BENCHMARK ROW AT A TIME BEFORE
006500      * IT WAS KEYED INTO THE MASTER RETURN LOG.
006600      *****************************************************************
006700       COPY BKTMKR.
006800      *
006900       LINKAGE SECTION.
007000       01  LK-BLOCK.
007100       COPY BKTLNK.
007200      *****************************************************************
007300      * PROCEDURE DIVISION
007400      *****************************************************************
007500       PROCEDURE DIVISION USING LK-BLOCK.
007600      *
007700       000-MAINLINE.
007800           MOVE ZERO TO LK-MARKET-COUNT.
007900           IF LK-SYM-COUNT < 2
008000               DISPLAY "BKTMKT - BENCHMARK HISTORY TOO SHORT, "
008100                   "NO MARKET RETURNS PRODUCED"
008200               GO TO 000-EXIT
008300           END-IF.
008400           PERFORM 100-COMPUTE-ONE-DAY
008500               VARYING MKT-SUBSCRIPT FROM 2 BY 1
008600               UNTIL MKT-SUBSCRIPT > LK-SYM-COUNT.
008700       000-EXIT.
008800           GOBACK.
008900      *
009000       100-COMPUTE-ONE-DAY.
009100           COMPUTE MKT-PRIOR-SUB = MKT-SUBSCRIPT - 1.
009200           SET LK-SYM-IDX TO MKT-SUBSCRIPT.
009300           COMPUTE MKT-RETURN-WORK ROUNDED =
009400               ((LK-SYM-CLOSE (MKT-SUBSCRIPT) -
009500                   LK-SYM-CLOSE (MKT-PRIOR-SUB)) /
009600                       LK-SYM-CLOSE (MKT-PRIOR-SUB)) * 100.
009700           MOVE LK-SYM-DATE (MKT-SUBSCRIPT) TO MKT-DATE.
009800           MOVE MKT-RETURN-WORK TO MKT-RETURN-PCT.
009900           ADD 1 TO LK-MARKET-COUNT.
010000           SET LK-MKT-IDX TO LK-MARKET-COUNT.
010100           MOVE MKT-RETURN-PCT TO LK-MKT-RETURN (LK-MKT-IDX).
010200           MOVE MKT-DATE TO LK-MKT-DATE (LK-MKT-IDX).
