000100      *****************************************************************
000200      *
000300      *    MERIDIAN TRUST SECURITIES CORPORATION
000400      *    RESEARCH SYSTEMS DIVISION -- BATCH PRODUCTION LIBRARY
000500      *
000600      *****************************************************************
000700      * PROGRAM ...... BKTACC
000800      * TITLE ........ EQUITY BACKTEST -- SIGNAL ACCURACY
000900      * NARRATIVE .... CALLED ONCE AT END OF RUN.  WALKS THE CLOSED-
001000      *                TRADE BLOTTER ACCUMULATED IN THE SHARED CONTROL
001100      *                BLOCK AND COUNTS TOTAL, PROFITABLE AND LOSS-
001200      *                MAKING TRADES, THEN DERIVES THE SIGNAL ACCURACY
001300      *                PERCENTAGE FOR SECTION THREE OF THE PRINTED
001400      *                REPORT.  IF NO TRADES CLOSED DURING THE RUN THE
001500      *                ACCURACY FIGURE IS LEFT UNDEFINED RATHER THAN
001600      *                FORCED TO ZERO.
001700      *****************************************************************
001800      *  C H A N G E   L O G
001900      *-----------------------------------------------------------------
002000      * DATE       BY   REQUEST    DESCRIPTION
002100      *-----------------------------------------------------------------
002200      * 04/16/89   RH   RS-0147    ORIGINAL CODING.
002300      * 11/06/89   RH   RS-0186    LOSS-MAKING COUNT DERIVED FROM TOTAL
002400      *                            MINUS PROFITABLE RATHER THAN A
002500      *                            SEPARATE PASS, PER DESK REQUEST TO
002600      *                            KEEP THE TWO COUNTS FROM DRIFTING.
002700      * 06/12/90   DKO  RS-0240    ZERO-TRADE GUARD ADDED -- ACCURACY
002800      *                            NOW FLAGGED UNDEFINED, NOT ZERO.
002900      * 06/18/96   TWA  RS-0501    YEAR FIELDS REVIEWED FOR CENTURY
003000      *                            HANDLING AHEAD OF SCHEDULED AUDIT.
003100      * 01/05/99   SF   RS-0587    Y2K REMEDIATION - TRADE DATE FIELD
003200      *                            REVIEWED, NO CHANGE REQUIRED, SIGNED
003300      *                            OFF.
003400      *-----------------------------------------------------------------
003500      *
003600      * #ident "@(#) research/backtest/BKTACC.cbl $Revision: 2.2 $"
003700      *
003800       IDENTIFICATION DIVISION.
003900       PROGRAM-ID.  BKTACC.
004000       AUTHOR.  R HARTLEY.
004100       INSTALLATION.  MERIDIAN TRUST SECURITIES CORP.
004200       DATE-WRITTEN.  04/16/89.
004300       DATE-COMPILED.
004400       SECURITY.  COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
004500      *
004600       ENVIRONMENT DIVISION.
004700       CONFIGURATION SECTION.
004800       SOURCE-COMPUTER.  USL-486.
004900       OBJECT-COMPUTER.  USL-486.
005000       SPECIAL-NAMES.  C01 IS TOP-OF-FORM.
005100      *
005200       DATA DIVISION.
005300       WORKING-STORAGE SECTION.
005400      *****************************************************************
005500      * COUNTERS
005600      *****************************************************************
005700       77  ACC-SUBSCRIPT               PIC S9(9) COMP-5.
005800       77  ACC-TOTAL-TRADES            PIC S9(9) COMP-5 VALUE ZERO.
005900       77  ACC-PROFITABLE-TRADES       PIC S9(9) COMP-5 VALUE ZERO.
006000       77  ACC-LOSING-TRADES           PIC S9(9) COMP-5 VALUE ZERO.
006100       77  ACC-ACCURACY-PCT            PIC S9(5)V9(6).
006200      *
006300       77  ACC-TOTAL-TRADES-A REDEFINES ACC-TOTAL-TRADES PIC X(04).
006400       77  ACC-PROFITABLE-A REDEFINES ACC-PROFITABLE-TRADES PIC X(04).
006500       77  ACC-ACCURACY-PCT-A REDEFINES ACC-ACCURACY-PCT PIC X(11).
006600      *
006700       LINKAGE SECTION.
006800       01  LK-BLOCK.
006900       COPY BKTLNK.
007000       COPY BKTRPT.
007100      *****************************************************************
007200      * PROCEDURE DIVISION
007300      *****************************************************************
007400       PROCEDURE DIVISION USING LK-BLOCK RPT-PORTFOLIO-REPORT.
007500      *
007600       000-MAINLINE.
007700           MOVE LK-TRADE-COUNT TO ACC-TOTAL-TRADES.
007800           MOVE ZERO TO ACC-PROFITABLE-TRADES.
007900           IF ACC-TOTAL-TRADES > ZERO
008000               PERFORM 100-CLASSIFY-ONE-TRADE
008100                   VARYING ACC-SUBSCRIPT FROM 1 BY 1
008200                   UNTIL ACC-SUBSCRIPT > ACC-TOTAL-TRADES
008300           END-IF.
008400           COMPUTE ACC-LOSING-TRADES =
008500               ACC-TOTAL-TRADES - ACC-PROFITABLE-TRADES.
008600           MOVE ACC-TOTAL-TRADES TO RPT-TOTAL-TRADES.
008700           MOVE ACC-PROFITABLE-TRADES TO RPT-PROFITABLE-TRADES.
008800           MOVE ACC-LOSING-TRADES TO RPT-LOSING-TRADES.
008900           IF ACC-TOTAL-TRADES = ZERO
009000               MOVE "N" TO RPT-ACCURACY-SW
009100           ELSE
009200               COMPUTE ACC-ACCURACY-PCT ROUNDED =
009300                   (ACC-PROFITABLE-TRADES / ACC-TOTAL-TRADES) * 100
009400               MOVE ACC-ACCURACY-PCT TO RPT-ACCURACY-PCT
009500               SET RPT-ACCURACY-OK TO TRUE
009600           END-IF.
009700           GOBACK.
009800      *
009900       100-CLASSIFY-ONE-TRADE.
010000           SET LK-TRD-IDX TO ACC-SUBSCRIPT.
010100           IF LK-TRD-PNL (LK-TRD-IDX) > ZERO
010200               ADD 1 TO ACC-PROFITABLE-TRADES
010300           END-IF.
