000100      *****************************************************************
000200      * BKTTRR  --  CLOSED TRADE BLOTTER RECORD
000300      *
000400      * ONE ROW PER CLOSED TRADE, WRITTEN TO TRADES-OUT IN THE ORDER
000500      * TRADES CLOSE DURING THE SIMULATION -- GROUPED BY SYMBOL,
000600      * CHRONOLOGICAL WITHIN SYMBOL.  BUILT BY BKTTRD, WRITTEN BY
000700      * THE DRIVER (BKTDRV), COUNTED BY BKTACC AND WALKED BY BKTPRD.
000800      *****************************************************************
000900       01  TRD-RECORD.
001000           05  TRD-SYMBOL              PIC X(10).
001100           05  TRD-DATE                PIC X(10).
001200           05  TRD-PNL                 PIC S9(9)V99.
001300           05  FILLER                  PIC X(05).
