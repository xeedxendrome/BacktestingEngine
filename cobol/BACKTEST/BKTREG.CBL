000100      *****************************************************************
000200      *
000300      *    MERIDIAN TRUST SECURITIES CORPORATION
000400      *    RESEARCH SYSTEMS DIVISION -- BATCH PRODUCTION LIBRARY
000500      *
000600      *****************************************************************
000700      * PROGRAM ...... BKTREG
000800      * TITLE ........ EQUITY BACKTEST -- MARKET REGRESSION
000900      * NARRATIVE .... CALLED ONCE AT END OF RUN.  REGRESSES THE
001000      *                ACCUMULATED DAILY-RETURN SERIES AGAINST THE
001100      *                BENCHMARK'S DAY-OVER-DAY MARKET-RETURN SERIES
001200      *                USING A STANDARD SINGLE-VARIABLE LEAST-SQUARES
001300      *                FIT, PRODUCING ALPHA (INTERCEPT), BETA (MARKET
001400      *                SENSITIVITY) AND R-SQUARED FOR SECTION TWO OF
001500      *                THE PRINTED REPORT.  IF THE TWO SERIES ARE NOT
001600      *                THE SAME LENGTH THE REGRESSION IS SKIPPED
001700      *                OUTRIGHT -- THE DESK WOULD RATHER SEE NOTHING
001800      *                THAN A FIT BUILT ON MISALIGNED DATES.
001900      *****************************************************************
002000      *  C H A N G E   L O G
002100      *-----------------------------------------------------------------
002200      * DATE       BY   REQUEST    DESCRIPTION
002300      *-----------------------------------------------------------------
002400      * 04/09/89   RH   RS-0146    ORIGINAL CODING.
002500      * 10/23/89   RH   RS-0184    ADDED THE EQUAL-LENGTH PRECONDITION
002600      *                            -- REGRESSION WAS RUNNING OFF THE
002700      *                            END OF THE SHORTER SERIES.
002800      * 06/05/90   DKO  RS-0238    R-SQUARED CALCULATION ADDED.
002900      * 03/07/91   MLS  RS-0301    GUARDED THE BETA DENOMINATOR AND THE
003000      *                            R-SQUARED DENOMINATOR AGAINST ZERO.
003100      * 06/18/96   TWA  RS-0501    YEAR FIELDS REVIEWED FOR CENTURY
003200      *                            HANDLING AHEAD OF SCHEDULED AUDIT.
003300      * 01/05/99   SF   RS-0587    Y2K REMEDIATION - NO DATE FIELDS IN
003400      *                            THIS PROGRAM, REVIEWED AND SIGNED
003500      *                            OFF WITH NO CHANGE REQUIRED.
003600      *-----------------------------------------------------------------
003700      *
003800      * #ident "@(#) research/backtest/BKTREG.cbl $Revision: 2.3 $"
003900      *
004000       IDENTIFICATION DIVISION.
004100       PROGRAM-ID.  BKTREG.
004200       AUTHOR.  R HARTLEY.
004300       INSTALLATION.  MERIDIAN TRUST SECURITIES CORP.
004400       DATE-WRITTEN.  04/09/89.
004500       DATE-COMPILED.
004600       SECURITY.  COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
004700      *
004800       ENVIRONMENT DIVISION.
004900       CONFIGURATION SECTION.
005000       SOURCE-COMPUTER.  USL-486.
005100       OBJECT-COMPUTER.  USL-486.
005200       SPECIAL-NAMES.  C01 IS TOP-OF-FORM.
005300      *
005400       DATA DIVISION.
005500       WORKING-STORAGE SECTION.
005600      *****************************************************************
005700      * WORK FIELDS FOR THE LEAST-SQUARES FIT
005800      *****************************************************************
005900       77  REG-SUBSCRIPT               PIC S9(9) COMP-5.
006000       77  REG-SUM-X                   PIC S9(9)V9(6).
006100       77  REG-SUM-Y                   PIC S9(9)V9(6).
006200       77  REG-MEAN-X                  PIC S9(5)V9(6).
006300       77  REG-MEAN-Y                  PIC S9(5)V9(6).
006400       77  REG-DEV-X                   PIC S9(5)V9(6).
006500       77  REG-DEV-Y                   PIC S9(5)V9(6).
006600       77  REG-SUM-XY                  PIC S9(9)V9(6).
006700       77  REG-SUM-XX                  PIC S9(9)V9(6).
006800       77  REG-BETA                    PIC S9(5)V9(6).
006900       77  REG-ALPHA                   PIC S9(5)V9(6).
007000       77  REG-Y-HAT                   PIC S9(5)V9(6).
007100       77  REG-RESID                   PIC S9(5)V9(6).
007200       77  REG-SUM-RESID-SQ            PIC S9(9)V9(6).
007300       77  REG-SUM-TOTAL-SQ            PIC S9(9)V9(6).
007400       77  REG-R-SQUARED               PIC S9(5)V9(6).
007500      *
007600       77  REG-SUM-X-A REDEFINES REG-SUM-X       PIC X(15).
007700       77  REG-BETA-A  REDEFINES REG-BETA        PIC X(11).
007800       77  REG-R-SQUARED-A REDEFINES REG-R-SQUARED PIC X(11).
007900      *
008000       LINKAGE SECTION.
008100       01  LK-BLOCK.
008200       COPY BKTLNK.
008300       COPY BKTRPT.
008400      *****************************************************************
008500      * PROCEDURE DIVISION
008600      *****************************************************************
008700       PROCEDURE DIVISION USING LK-BLOCK RPT-PORTFOLIO-REPORT.
008800      *
008900       000-MAINLINE.
009000           IF LK-RETURN-COUNT NOT = LK-MARKET-COUNT
009100               SET RPT-REGRESSION-MISMATCH TO TRUE
009200               GO TO 000-EXIT
009300           END-IF.
009400           IF LK-RETURN-COUNT = ZERO
009500               SET RPT-REGRESSION-MISMATCH TO TRUE
009600               GO TO 000-EXIT
009700           END-IF.
009800           PERFORM 100-COMPUTE-MEANS.
009900           PERFORM 200-COMPUTE-BETA-AND-ALPHA.
010000           PERFORM 300-COMPUTE-R-SQUARED.
010100           SET RPT-REGRESSION-OK TO TRUE.
010200           MOVE REG-ALPHA TO RPT-ALPHA.
010300           MOVE REG-BETA TO RPT-BETA.
010400           MOVE REG-R-SQUARED TO RPT-R-SQUARED.
010500       000-EXIT.
010600           EXIT.
010700      *
010800       100-COMPUTE-MEANS.
010900           MOVE ZERO TO REG-SUM-X REG-SUM-Y.
011000           PERFORM 110-ADD-ONE-PAIR
011100               VARYING REG-SUBSCRIPT FROM 1 BY 1
011200               UNTIL REG-SUBSCRIPT > LK-RETURN-COUNT.
011300           COMPUTE REG-MEAN-X ROUNDED = REG-SUM-X / LK-RETURN-COUNT.
011400           COMPUTE REG-MEAN-Y ROUNDED = REG-SUM-Y / LK-RETURN-COUNT.
011500      *
011600       110-ADD-ONE-PAIR.
011700           SET LK-MKT-IDX TO REG-SUBSCRIPT.
011800           SET LK-RET-IDX TO REG-SUBSCRIPT.
011900           ADD LK-MKT-RETURN (LK-MKT-IDX) TO REG-SUM-X.
012000           ADD LK-RETURN-VALUE (LK-RET-IDX) TO REG-SUM-Y.
012100      *
012200       200-COMPUTE-BETA-AND-ALPHA.
012300           MOVE ZERO TO REG-SUM-XY REG-SUM-XX.
012400           PERFORM 210-ACCUM-ONE-CROSS-PRODUCT
012500               VARYING REG-SUBSCRIPT FROM 1 BY 1
012600               UNTIL REG-SUBSCRIPT > LK-RETURN-COUNT.
012700           IF REG-SUM-XX = ZERO
012800               MOVE ZERO TO REG-BETA
012900           ELSE
013000               COMPUTE REG-BETA ROUNDED = REG-SUM-XY / REG-SUM-XX
013100           END-IF.
013200           COMPUTE REG-ALPHA ROUNDED =
013300               REG-MEAN-Y - (REG-BETA * REG-MEAN-X).
013400      *
013500       210-ACCUM-ONE-CROSS-PRODUCT.
013600           SET LK-MKT-IDX TO REG-SUBSCRIPT.
013700           SET LK-RET-IDX TO REG-SUBSCRIPT.
013800           COMPUTE REG-DEV-X = LK-MKT-RETURN (LK-MKT-IDX) - REG-MEAN-X.
013900           COMPUTE REG-DEV-Y = LK-RETURN-VALUE (LK-RET-IDX) - REG-MEAN-Y.
014000           COMPUTE REG-SUM-XY ROUNDED =
014100               REG-SUM-XY + (REG-DEV-X * REG-DEV-Y).
014200           COMPUTE REG-SUM-XX ROUNDED =
014300               REG-SUM-XX + (REG-DEV-X * REG-DEV-X).
014400      *
014500       300-COMPUTE-R-SQUARED.
014600           MOVE ZERO TO REG-SUM-RESID-SQ REG-SUM-TOTAL-SQ.
014700           PERFORM 310-ACCUM-ONE-RESIDUAL
014800               VARYING REG-SUBSCRIPT FROM 1 BY 1
014900               UNTIL REG-SUBSCRIPT > LK-RETURN-COUNT.
015000           IF REG-SUM-TOTAL-SQ = ZERO
015100               MOVE ZERO TO REG-R-SQUARED
015200           ELSE
015300               COMPUTE REG-R-SQUARED ROUNDED =
015400                   1 - (REG-SUM-RESID-SQ / REG-SUM-TOTAL-SQ)
015500           END-IF.
015600      *
015700       310-ACCUM-ONE-RESIDUAL.
015800           SET LK-MKT-IDX TO REG-SUBSCRIPT.
015900           SET LK-RET-IDX TO REG-SUBSCRIPT.
016000           COMPUTE REG-Y-HAT ROUNDED =
016100               REG-ALPHA + (REG-BETA * LK-MKT-RETURN (LK-MKT-IDX)).
016200           COMPUTE REG-RESID = LK-RETURN-VALUE (LK-RET-IDX) - REG-Y-HAT.
016300           COMPUTE REG-SUM-RESID-SQ ROUNDED =
016400               REG-SUM-RESID-SQ + (REG-RESID * REG-RESID).
016500           COMPUTE REG-DEV-Y =
016600               LK-RETURN-VALUE (LK-RET-IDX) - REG-MEAN-Y.
016700           COMPUTE REG-SUM-TOTAL-SQ ROUNDED =
016800               REG-SUM-TOTAL-SQ + (REG-DEV-Y * REG-DEV-Y).
