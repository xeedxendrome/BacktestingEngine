000100      *****************************************************************
000200      *
000300      *    MERIDIAN TRUST SECURITIES CORPORATION
000400      *    RESEARCH SYSTEMS DIVISION -- BATCH PRODUCTION LIBRARY
000500      *
000600      *****************************************************************
000700      * PROGRAM ...... BKTPRD
000800      * TITLE ........ EQUITY BACKTEST -- PERIOD ANALYSIS
000900      * NARRATIVE .... CALLED ONCE AT END OF RUN.  WALKS THE
001000      *                ACCUMULATED DAILY-RETURN SERIES BUILDING A
001100      *                RUNNING CUMULATIVE RETURN, PAIRED ONE FOR ONE
001200      *                WITH THE CLOSED-TRADE BLOTTER IN THE ORDER BOTH
001300      *                WERE PRODUCED, AND REPORTS THE HIGHEST AND
001400      *                LOWEST CUMULATIVE RETURN SEEN AND THE TRADE
001500      *                DATE EACH OCCURRED ON, FOR SECTION FOUR OF THE
001600      *                PRINTED REPORT.  THE RETURN SERIES AND THE
001700      *                BLOTTER ARE NOT ALWAYS THE SAME LENGTH -- THIS
001800      *                PROGRAM PAIRS THEM AS FAR AS THE SHORTER OF THE
001900      *                TWO GOES AND STOPS THERE, RATHER THAN RUN PAST
002000      *                THE END OF EITHER TABLE.
002100      *****************************************************************
002200      *  C H A N G E   L O G
002300      *-----------------------------------------------------------------
002400      * DATE       BY   REQUEST    DESCRIPTION
002500      *-----------------------------------------------------------------
002600      * 04/23/89   RH   RS-0148    ORIGINAL CODING.
002700      * 11/13/89   RH   RS-0187    PEAK/TROUGH SEED VALUES WIDENED TO
002800      *                            THE FULL FIELD RANGE -- A RUN WITH A
002900      *                            SINGLE NEGATIVE DAY WAS REPORTING NO
003000      *                            PEAK AT ALL.
003100      * 06/19/90   DKO  RS-0241    PAIRED THE CUMULATIVE RETURN SERIES
003200      *                            TO THE TRADE BLOTTER RATHER THAN THE
003300      *                            RAW RETURN SERIES, PER DESK REQUEST
003400      *                            TO SHOW A TRADE DATE ON THE REPORT.
003500      * 06/18/96   TWA  RS-0501    YEAR FIELDS REVIEWED FOR CENTURY
003600      *                            HANDLING AHEAD OF SCHEDULED AUDIT.
003700      * 01/05/99   SF   RS-0587    Y2K REMEDIATION - TRADE DATE FIELD
003800      *                            CONFIRMED FOUR DIGIT YEAR, NO CHANGE
003900      *                            REQUIRED, SIGNED OFF.
004000      *-----------------------------------------------------------------
004100      *
004200      * #ident "@(#) research/backtest/BKTPRD.cbl $Revision: 2.3 $"
004300      *
004400       IDENTIFICATION DIVISION.
004500       PROGRAM-ID.  BKTPRD.
004600       AUTHOR.  R HARTLEY.
004700       INSTALLATION.  MERIDIAN TRUST SECURITIES CORP.
004800       DATE-WRITTEN.  04/23/89.
004900       DATE-COMPILED.
005000       SECURITY.  COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
005100      *
005200       ENVIRONMENT DIVISION.
005300       CONFIGURATION SECTION.
005400       SOURCE-COMPUTER.  USL-486.
005500       OBJECT-COMPUTER.  USL-486.
005600       SPECIAL-NAMES.  C01 IS TOP-OF-FORM.
005700      *
005800       DATA DIVISION.
005900       WORKING-STORAGE SECTION.
006000      *****************************************************************
006100      * WORK FIELDS
006200      *****************************************************************
006300       77  PRD-SUBSCRIPT               PIC S9(9) COMP-5.
006400       77  PRD-PAIR-LIMIT              PIC S9(9) COMP-5.
006500       77  PRD-CUMULATIVE-RETURN       PIC S9(5)V9(6) VALUE ZERO.
006600       77  PRD-PEAK-RETURN             PIC S9(5)V9(6).
006700       77  PRD-TROUGH-RETURN           PIC S9(5)V9(6).
006800       77  PRD-PEAK-DATE               PIC X(10).
006900       77  PRD-TROUGH-DATE             PIC X(10).
007000      *
007100       77  PRD-PEAK-RETURN-A REDEFINES PRD-PEAK-RETURN PIC X(11).
007200       77  PRD-TROUGH-RETURN-A REDEFINES PRD-TROUGH-RETURN PIC X(11).
007300       77  PRD-CUMULATIVE-A REDEFINES PRD-CUMULATIVE-RETURN PIC X(11).
007400      *
007500       LINKAGE SECTION.
007600       01  LK-BLOCK.
007700       COPY BKTLNK.
007800       COPY BKTRPT.
007900      *****************************************************************
008000      * PROCEDURE DIVISION
008100      *****************************************************************
008200       PROCEDURE DIVISION USING LK-BLOCK RPT-PORTFOLIO-REPORT.
008300      *
008400       000-MAINLINE.
008500           MOVE ZERO TO PRD-CUMULATIVE-RETURN.
008600           MOVE -99999.999999 TO PRD-PEAK-RETURN.
008700           MOVE 99999.999999 TO PRD-TROUGH-RETURN.
008800           MOVE SPACES TO PRD-PEAK-DATE PRD-TROUGH-DATE.
008900           MOVE LK-TRADE-COUNT TO PRD-PAIR-LIMIT.
009000           IF LK-RETURN-COUNT < PRD-PAIR-LIMIT
009100               MOVE LK-RETURN-COUNT TO PRD-PAIR-LIMIT
009200           END-IF.
009300           IF PRD-PAIR-LIMIT > ZERO
009400               PERFORM 100-ACCUMULATE-ONE-DAY
009500                   VARYING PRD-SUBSCRIPT FROM 1 BY 1
009600                   UNTIL PRD-SUBSCRIPT > PRD-PAIR-LIMIT
009700           END-IF.
009800           MOVE PRD-PEAK-RETURN TO RPT-PEAK-RETURN.
009900           MOVE PRD-PEAK-DATE TO RPT-PEAK-DATE.
010000           MOVE PRD-TROUGH-RETURN TO RPT-TROUGH-RETURN.
010100           MOVE PRD-TROUGH-DATE TO RPT-TROUGH-DATE.
010200           GOBACK.
010300      *
010400       100-ACCUMULATE-ONE-DAY.
010500           SET LK-RET-IDX TO PRD-SUBSCRIPT.
010600           SET LK-TRD-IDX TO PRD-SUBSCRIPT.
010700           ADD LK-RETURN-VALUE (LK-RET-IDX) TO PRD-CUMULATIVE-RETURN.
010800           IF PRD-CUMULATIVE-RETURN > PRD-PEAK-RETURN
010900               MOVE PRD-CUMULATIVE-RETURN TO PRD-PEAK-RETURN
011000               MOVE LK-TRD-DATE (LK-TRD-IDX) TO PRD-PEAK-DATE
011100           END-IF.
011200           IF PRD-CUMULATIVE-RETURN < PRD-TROUGH-RETURN
011300               MOVE PRD-CUMULATIVE-RETURN TO PRD-TROUGH-RETURN
011400               MOVE LK-TRD-DATE (LK-TRD-IDX) TO PRD-TROUGH-DATE
011500           END-IF.
