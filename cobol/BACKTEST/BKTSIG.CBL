000100      *****************************************************************
000200      *
000300      *    MERIDIAN TRUST SECURITIES CORPORATION
000400      *    RESEARCH SYSTEMS DIVISION -- BATCH PRODUCTION LIBRARY
000500      *
000600      *****************************************************************
000700      * PROGRAM ...... BKTSIG
000800      * TITLE ........ EQUITY BACKTEST -- SIGNAL GENERATOR
000900      * NARRATIVE .... CALLED ONCE PER ELIGIBLE SYMBOL BY BKTDRV WITH
001000      *                THAT SYMBOL'S BUFFERED PRICE HISTORY ALREADY
001100      *                SITTING IN LK-SYM-TABLE.  BUILDS THE SHORT (20)
001200      *                AND LONG (100) EXPONENTIALLY WEIGHTED AVERAGE
001300      *                SERIES OVER ADJUSTED CLOSE, THE 21-DAY WILDER
001400      *                RSI SERIES, A ROLLING 20-DAY VOLATILITY FACTOR
001500      *                AND ITS DERIVED DYNAMIC THRESHOLD, THEN WALKS
001600      *                THE SERIES DAY BY DAY LOOKING FOR AN EWA
001700      *                CROSSOVER CONFIRMED BY RSI, LOADING LK-SIG-TABLE
001800      *                WITH ONE BUY OR SELL MARK PER QUALIFYING DAY.
001900      *****************************************************************
002000      *  C H A N G E   L O G
002100      *-----------------------------------------------------------------
002200      * DATE       BY   REQUEST    DESCRIPTION
002300      *-----------------------------------------------------------------
002400      * 03/19/89   RH   RS-0143    ORIGINAL CODING.
002500      * 09/04/89   RH   RS-0177    RSI CONFIRMATION ADDED TO THE RAW
002600      *                            EWA CROSSOVER, PER RESEARCH DESK
002700      *                            REQUEST TO CUT DOWN WHIPSAW SIGNALS.
002800      * 04/02/90   DKO  RS-0201    ROLLING VOLATILITY FACTOR AND THE
002900      *                            SCALED THRESHOLD WIRED IN AHEAD OF
003000      *                            THE CROSSOVER TEST.
003100      * 02/14/91   MLS  RS-0298    CLAMPED THE DYNAMIC THRESHOLD TO THE
003200      *                            0.01 - 0.05 BAND -- DESK WAS SEEING
003300      *                            THRESHOLD BLOW OUT ON THIN NAMES.
003400      * 11/03/93   PJQ  RS-0411    SQUARE ROOT ROUTINE REWRITTEN
003500      *                            (NEWTON-RAPHSON) -- OLD ROUTINE
003600      *                            DID NOT CONVERGE ON A FLAT SERIES.
003700      * 06/18/96   TWA  RS-0501    YEAR FIELDS REVIEWED FOR CENTURY
003800      *                            HANDLING AHEAD OF SCHEDULED AUDIT.
003900      * 01/05/99   SF   RS-0587    Y2K REMEDIATION - DATE FIELDS
004000      *                            CONFIRMED FOUR DIGIT YEAR THROUGHOUT,
004100      *                            NO CHANGE REQUIRED, SIGNED OFF.
004200      * 03/30/01   SF   RS-0640    RSI SEED WINDOW CORRECTED TO 21
004300      *                            CHANGES, NOT 21 PRICES -- WAS ONE
004400      *                            SHORT AGAINST THE DESK'S SPREADSHEET.
004500      *-----------------------------------------------------------------
004600      *
004700      * #ident "@(#) research/backtest/BKTSIG.cbl $Revision: 2.6 $"
004800      *
004900       IDENTIFICATION DIVISION.
005000       PROGRAM-ID.  BKTSIG.
005100       AUTHOR.  R HARTLEY.
005200       INSTALLATION.  MERIDIAN TRUST SECURITIES CORP.
005300       DATE-WRITTEN.  03/19/89.
005400       DATE-COMPILED.
005500       SECURITY.  COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
005600      *
005700       ENVIRONMENT DIVISION.
005800       CONFIGURATION SECTION.
005900       SOURCE-COMPUTER.  USL-486.
006000       OBJECT-COMPUTER.  USL-486.
006100       SPECIAL-NAMES.  C01 IS TOP-OF-FORM.
006200      *
006300       DATA DIVISION.
006400       WORKING-STORAGE SECTION.
006500      *****************************************************************
006600      * INDICATOR SERIES -- ONE ENTRY PER BUFFERED PRICE ROW, INDEX
006700      * ALIGNED WITH LK-SYM-TABLE IN THE SHARED CONTROL BLOCK
006800      *****************************************************************
006900       01  SIG-EWA-SHORT-TAB.
007000           05  SIG-EWA-SHORT       OCCURS 5000 TIMES
007100                                   PIC S9(7)V9(4).
007200           05  FILLER              PIC X(01).
007300       01  SIG-EWA-LONG-TAB.
007400           05  SIG-EWA-LONG        OCCURS 5000 TIMES
007500                                   PIC S9(7)V9(4).
007600           05  FILLER              PIC X(01).
007700       01  SIG-RSI-TAB.
007800           05  SIG-RSI             OCCURS 5000 TIMES
007900                                   PIC S9(3)V9(4).
008000           05  FILLER              PIC X(01).
008100       01  SIG-THRESHOLD-TAB.
008200           05  SIG-THRESHOLD       OCCURS 5000 TIMES
008300                                   PIC S9(1)V9(4).
008400           05  FILLER              PIC X(01).
008500      *****************************************************************
008600      * ALPHA CONSTANTS, WORK FIELDS
008700      *****************************************************************
008800       77  SIG-ALPHA-SHORT             PIC S9(1)V9(4).
008900       77  SIG-ALPHA-LONG              PIC S9(1)V9(4).
009000       77  SIG-SUBSCRIPT               PIC S9(9) COMP-5.
009100       77  SIG-PRIOR-SUB               PIC S9(9) COMP-5.
009200       77  SIG-INNER-SUB               PIC S9(9) COMP-5.
009300       77  SIG-WINDOW-START            PIC S9(9) COMP-5.
009400       77  SIG-CHANGE                  PIC S9(7)V9(4).
009500       77  SIG-SUM-GAINS               PIC S9(9)V9(4).
009600       77  SIG-SUM-LOSSES              PIC S9(9)V9(4).
009700       77  SIG-AVG-GAIN                PIC S9(7)V9(4).
009800       77  SIG-AVG-LOSS                PIC S9(7)V9(4).
009900       77  SIG-RS-RATIO                PIC S9(7)V9(4).
010000       77  SIG-RSI-PERIOD              PIC S9(3) COMP-5 VALUE 21.
010100       77  SIG-VOL-FACTOR              PIC S9(1)V9(4).
010200       77  SIG-RET-SUM                 PIC S9(5)V9(4).
010300       77  SIG-RET-MEAN                PIC S9(5)V9(4).
010400       77  SIG-RET-VARSUM              PIC S9(9)V9(4).
010500       77  SIG-RET-VARIANCE            PIC S9(5)V9(4).
010600       77  SIG-ONE-RETURN              PIC S9(5)V9(4).
010700       77  SIG-SPREAD-CURR             PIC S9(7)V9(4).
010800       77  SIG-SPREAD-PRIOR            PIC S9(7)V9(4).
010900      *****************************************************************
011000      * NEWTON-RAPHSON SQUARE ROOT WORK FIELDS (NO INTRINSIC FUNCTIONS
011100      * ON THIS COMPILER FOR SQUARE ROOT -- SAME ROUTINE USED SINCE
011200      * THE 1993 REWRITE OF THE VOLATILITY FACTOR)
011300      *****************************************************************
011400       77  SQR-RADICAND                PIC S9(9)V9(6).
011500       77  SQR-ESTIMATE                PIC S9(9)V9(6).
011600       77  SQR-PRIOR-ESTIMATE          PIC S9(9)V9(6).
011700       77  SQR-ITERATIONS              PIC S9(3) COMP-5.
011800       77  SQR-RESULT                  PIC S9(9)V9(6).
011900      *****************************************************************
012000      * SAFE-FILLER ALPHANUMERIC VIEWS -- KEEPS THE REPORT-STYLE
012100      * REDEFINES HABIT CONSISTENT ACROSS THE SUITE
012200      *****************************************************************
012300       77  SIG-VOL-FACTOR-A REDEFINES SIG-VOL-FACTOR PIC X(5).
012400       77  SIG-AVG-GAIN-A REDEFINES SIG-AVG-GAIN     PIC X(11).
012500       77  SIG-RS-RATIO-A REDEFINES SIG-RS-RATIO     PIC X(11).
012600      *
012700       LINKAGE SECTION.
012800       01  LK-BLOCK.
012900       COPY BKTLNK.
013000      *****************************************************************
013100      * PROCEDURE DIVISION
013200      *****************************************************************
013300       PROCEDURE DIVISION USING LK-BLOCK.
013400      *
013500       000-MAINLINE.
013600           PERFORM 010-INITIALIZE.
013700           PERFORM 100-BUILD-EWA-SERIES.
013800           PERFORM 200-BUILD-RSI-SERIES.
013900           PERFORM 300-BUILD-VOLATILITY-SERIES.
014000           PERFORM 400-BUILD-SIGNAL-SERIES.
014100           GOBACK.
014200      *
014300       010-INITIALIZE.
014400           COMPUTE SIG-ALPHA-SHORT ROUNDED = 2 / (20 + 1).
014500           COMPUTE SIG-ALPHA-LONG  ROUNDED = 2 / (100 + 1).
014600           MOVE ZERO TO LK-SIG-TABLE (1).
014700           SET LK-SIG-IDX TO 1.
014800      *
014900      *****************************************************************
015000      * SHORT AND LONG EXPONENTIALLY WEIGHTED AVERAGES OVER ADJ-CLOSE
015100      *****************************************************************
015200       100-BUILD-EWA-SERIES.
015300           SET LK-SYM-IDX TO 1.
015400           MOVE LK-SYM-CLOSE (1) TO SIG-EWA-SHORT (1).
015500           MOVE LK-SYM-CLOSE (1) TO SIG-EWA-LONG (1).
015600           PERFORM 110-EWA-ONE-DAY
015700               VARYING SIG-SUBSCRIPT FROM 2 BY 1
015800               UNTIL SIG-SUBSCRIPT > LK-SYM-COUNT.
015900      *
016000       110-EWA-ONE-DAY.
016100           SET LK-SYM-IDX TO SIG-SUBSCRIPT.
016200           COMPUTE SIG-PRIOR-SUB = SIG-SUBSCRIPT - 1.
016300           COMPUTE SIG-EWA-SHORT (SIG-SUBSCRIPT) ROUNDED =
016400               (LK-SYM-CLOSE (SIG-SUBSCRIPT) * SIG-ALPHA-SHORT) +
016500               (SIG-EWA-SHORT (SIG-PRIOR-SUB) * (1 - SIG-ALPHA-SHORT)).
016600           COMPUTE SIG-EWA-LONG (SIG-SUBSCRIPT) ROUNDED =
016700               (LK-SYM-CLOSE (SIG-SUBSCRIPT) * SIG-ALPHA-LONG) +
016800               (SIG-EWA-LONG (SIG-PRIOR-SUB) * (1 - SIG-ALPHA-LONG)).
016900      *
017000      *****************************************************************
017100      * 21-DAY WILDER RSI SERIES
017200      *****************************************************************
017300       200-BUILD-RSI-SERIES.
017400           PERFORM 205-ZERO-RSI-TABLE
017500               VARYING SIG-SUBSCRIPT FROM 1 BY 1
017600               UNTIL SIG-SUBSCRIPT > LK-SYM-COUNT.
017700           IF LK-SYM-COUNT NOT > SIG-RSI-PERIOD
017800               GO TO 200-EXIT
017900           END-IF.
018000           MOVE ZERO TO SIG-SUM-GAINS SIG-SUM-LOSSES.
018100           PERFORM 210-ACCUM-SEED-CHANGE
018200               VARYING SIG-SUBSCRIPT FROM 2 BY 1
018300               UNTIL SIG-SUBSCRIPT > SIG-RSI-PERIOD + 1.
018400           COMPUTE SIG-AVG-GAIN ROUNDED =
018500               SIG-SUM-GAINS / SIG-RSI-PERIOD.
018600           COMPUTE SIG-AVG-LOSS ROUNDED =
018700               SIG-SUM-LOSSES / SIG-RSI-PERIOD.
018800           COMPUTE SIG-SUBSCRIPT = SIG-RSI-PERIOD + 1.
018900           PERFORM 220-COMPUTE-RSI-VALUE.
019000           IF SIG-SUBSCRIPT < LK-SYM-COUNT
019100               PERFORM 230-WILDER-ONE-DAY
019200                   VARYING SIG-SUBSCRIPT FROM SIG-RSI-PERIOD + 2 BY 1
019300                   UNTIL SIG-SUBSCRIPT > LK-SYM-COUNT
019400           END-IF.
019500       200-EXIT.
019600           EXIT.
019700      *
019800       205-ZERO-RSI-TABLE.
019900           MOVE ZERO TO SIG-RSI (SIG-SUBSCRIPT).
020000      *
020100       210-ACCUM-SEED-CHANGE.
020200           SET LK-SYM-IDX TO SIG-SUBSCRIPT.
020300           COMPUTE SIG-PRIOR-SUB = SIG-SUBSCRIPT - 1.
020400           COMPUTE SIG-CHANGE =
020500               LK-SYM-CLOSE (SIG-SUBSCRIPT) - LK-SYM-CLOSE (SIG-PRIOR-SUB).
020600           IF SIG-CHANGE > ZERO
020700               ADD SIG-CHANGE TO SIG-SUM-GAINS
020800           ELSE
020900               SUBTRACT SIG-CHANGE FROM SIG-SUM-LOSSES
021000           END-IF.
021100      *
021200       220-COMPUTE-RSI-VALUE.
021300           IF SIG-AVG-LOSS = ZERO
021400               MOVE 100 TO SIG-RSI (SIG-SUBSCRIPT)
021500           ELSE
021600               COMPUTE SIG-RS-RATIO ROUNDED =
021700                   SIG-AVG-GAIN / SIG-AVG-LOSS
021800               COMPUTE SIG-RSI (SIG-SUBSCRIPT) ROUNDED =
021900                   100 - (100 / (1 + SIG-RS-RATIO))
022000           END-IF.
022100      *
022200       230-WILDER-ONE-DAY.
022300           SET LK-SYM-IDX TO SIG-SUBSCRIPT.
022400           COMPUTE SIG-PRIOR-SUB = SIG-SUBSCRIPT - 1.
022500           COMPUTE SIG-CHANGE =
022600               LK-SYM-CLOSE (SIG-SUBSCRIPT) - LK-SYM-CLOSE (SIG-PRIOR-SUB).
022700           IF SIG-CHANGE > ZERO
022800               COMPUTE SIG-AVG-GAIN ROUNDED =
022900                   ((SIG-AVG-GAIN * (SIG-RSI-PERIOD - 1)) + SIG-CHANGE)
023000                       / SIG-RSI-PERIOD
023100               COMPUTE SIG-AVG-LOSS ROUNDED =
023200                   (SIG-AVG-LOSS * (SIG-RSI-PERIOD - 1)) / SIG-RSI-PERIOD
023300           ELSE
023400               COMPUTE SIG-AVG-GAIN ROUNDED =
023500                   (SIG-AVG-GAIN * (SIG-RSI-PERIOD - 1)) / SIG-RSI-PERIOD
023600               COMPUTE SIG-AVG-LOSS ROUNDED =
023700                   ((SIG-AVG-LOSS * (SIG-RSI-PERIOD - 1)) - SIG-CHANGE)
023800                       / SIG-RSI-PERIOD
023900           END-IF.
024000           PERFORM 220-COMPUTE-RSI-VALUE.
024100      *
024200      *****************************************************************
024300      * ROLLING 20-DAY VOLATILITY FACTOR AND THE SCALED THRESHOLD
024400      *****************************************************************
024500       300-BUILD-VOLATILITY-SERIES.
024600           PERFORM 310-VOLATILITY-ONE-DAY
024700               VARYING SIG-SUBSCRIPT FROM 1 BY 1
024800               UNTIL SIG-SUBSCRIPT > LK-SYM-COUNT.
024900      *
025000       310-VOLATILITY-ONE-DAY.
025100           IF SIG-SUBSCRIPT < 21
025200               MOVE 1 TO SIG-VOL-FACTOR
025300           ELSE
025400               PERFORM 320-COMPUTE-ROLLING-VOLATILITY
025500           END-IF.
025600           COMPUTE SIG-THRESHOLD (SIG-SUBSCRIPT) ROUNDED =
025700               0.05 * SIG-VOL-FACTOR.
025800           IF SIG-THRESHOLD (SIG-SUBSCRIPT) < 0.01
025900               MOVE 0.01 TO SIG-THRESHOLD (SIG-SUBSCRIPT)
026000           END-IF.
026100           IF SIG-THRESHOLD (SIG-SUBSCRIPT) > 0.05
026200               MOVE 0.05 TO SIG-THRESHOLD (SIG-SUBSCRIPT)
026300           END-IF.
026400      *
026500       320-COMPUTE-ROLLING-VOLATILITY.
026600           COMPUTE SIG-WINDOW-START = SIG-SUBSCRIPT - 19.
026700           MOVE ZERO TO SIG-RET-SUM.
026800           PERFORM 330-SUM-ONE-RETURN
026900               VARYING SIG-INNER-SUB FROM SIG-WINDOW-START BY 1
027000               UNTIL SIG-INNER-SUB > SIG-SUBSCRIPT.
027100           COMPUTE SIG-RET-MEAN ROUNDED = SIG-RET-SUM / 20.
027200           MOVE ZERO TO SIG-RET-VARSUM.
027300           PERFORM 340-ACCUM-ONE-VARIANCE
027400               VARYING SIG-INNER-SUB FROM SIG-WINDOW-START BY 1
027500               UNTIL SIG-INNER-SUB > SIG-SUBSCRIPT.
027600           COMPUTE SIG-RET-VARIANCE ROUNDED = SIG-RET-VARSUM / 20.
027700           MOVE SIG-RET-VARIANCE TO SQR-RADICAND.
027800           PERFORM 900-SQUARE-ROOT.
027900           MOVE SQR-RESULT TO SIG-VOL-FACTOR.
028000      *
028100       330-SUM-ONE-RETURN.
028200           SET LK-SYM-IDX TO SIG-INNER-SUB.
028300           COMPUTE SIG-PRIOR-SUB = SIG-INNER-SUB - 1.
028400           COMPUTE SIG-ONE-RETURN ROUNDED =
028500               (LK-SYM-CLOSE (SIG-INNER-SUB) - LK-SYM-CLOSE (SIG-PRIOR-SUB))
028600                   / LK-SYM-CLOSE (SIG-PRIOR-SUB).
028700           ADD SIG-ONE-RETURN TO SIG-RET-SUM.
028800      *
028900       340-ACCUM-ONE-VARIANCE.
029000           SET LK-SYM-IDX TO SIG-INNER-SUB.
029100           COMPUTE SIG-PRIOR-SUB = SIG-INNER-SUB - 1.
029200           COMPUTE SIG-ONE-RETURN ROUNDED =
029300               (LK-SYM-CLOSE (SIG-INNER-SUB) - LK-SYM-CLOSE (SIG-PRIOR-SUB))
029400                   / LK-SYM-CLOSE (SIG-PRIOR-SUB).
029500           COMPUTE SIG-RET-VARSUM ROUNDED = SIG-RET-VARSUM +
029600               ((SIG-ONE-RETURN - SIG-RET-MEAN) *
029700                (SIG-ONE-RETURN - SIG-RET-MEAN)).
029800      *
029900      *****************************************************************
030000      * CROSSOVER-PLUS-CONFIRMATION SIGNAL WALK
030100      *****************************************************************
030200       400-BUILD-SIGNAL-SERIES.
030300           SET LK-SIG-IDX TO 1.
030400           PERFORM 410-SIGNAL-ONE-DAY
030500               VARYING SIG-SUBSCRIPT FROM 2 BY 1
030600               UNTIL SIG-SUBSCRIPT > LK-SYM-COUNT.
030700      *
030800       410-SIGNAL-ONE-DAY.
030900           SET LK-SIG-IDX TO SIG-SUBSCRIPT.
031000           MOVE SPACES TO LK-SIG-TYPE (SIG-SUBSCRIPT).
031100           COMPUTE SIG-PRIOR-SUB = SIG-SUBSCRIPT - 1.
031200           COMPUTE SIG-SPREAD-CURR =
031300               SIG-EWA-SHORT (SIG-SUBSCRIPT) - SIG-EWA-LONG (SIG-SUBSCRIPT).
031400           COMPUTE SIG-SPREAD-PRIOR =
031500               SIG-EWA-SHORT (SIG-PRIOR-SUB) - SIG-EWA-LONG (SIG-PRIOR-SUB).
031600           IF SIG-SPREAD-CURR > SIG-THRESHOLD (SIG-SUBSCRIPT)
031700               AND SIG-SPREAD-PRIOR NOT > SIG-THRESHOLD (SIG-SUBSCRIPT)
031800               AND SIG-RSI (SIG-SUBSCRIPT) < 25
031900               AND SIG-EWA-SHORT (SIG-SUBSCRIPT) >
032000                       SIG-EWA-LONG (SIG-SUBSCRIPT)
032100               MOVE "BUY " TO LK-SIG-TYPE (SIG-SUBSCRIPT)
032200           ELSE
032300               IF (SIG-SPREAD-CURR * -1) > SIG-THRESHOLD (SIG-SUBSCRIPT)
032400                   AND (SIG-SPREAD-PRIOR * -1) NOT > SIG-THRESHOLD
032500                       (SIG-SUBSCRIPT)
032600                   AND SIG-RSI (SIG-SUBSCRIPT) > 75
032700                   AND SIG-EWA-SHORT (SIG-SUBSCRIPT) >
032800                           SIG-EWA-LONG (SIG-SUBSCRIPT)
032900                   MOVE "SELL" TO LK-SIG-TYPE (SIG-SUBSCRIPT)
033000               END-IF
033100           END-IF.
033200      *
033300      *****************************************************************
033400      * MANUAL NEWTON-RAPHSON SQUARE ROOT -- NO INTRINSIC FUNCTIONS
033500      * ARE CARRIED ON THIS COMPILER, SO SQR-RADICAND / SQR-RESULT
033600      * ARE THE ONLY LINKAGE INTO THIS PARAGRAPH -- SEE 1993 REWRITE.
033700      *****************************************************************
033800       900-SQUARE-ROOT.
033900           IF SQR-RADICAND = ZERO
034000               MOVE ZERO TO SQR-RESULT
034100               GO TO 900-EXIT
034200           END-IF.
034300           MOVE SQR-RADICAND TO SQR-ESTIMATE.
034400           MOVE ZERO TO SQR-ITERATIONS.
034500           PERFORM 910-ONE-ITERATION
034600               VARYING SQR-ITERATIONS FROM 1 BY 1
034700               UNTIL SQR-ITERATIONS > 20.
034800           MOVE SQR-ESTIMATE TO SQR-RESULT.
034900       900-EXIT.
035000           EXIT.
035100      *
035200       910-ONE-ITERATION.
035300           MOVE SQR-ESTIMATE TO SQR-PRIOR-ESTIMATE.
035400           COMPUTE SQR-ESTIMATE ROUNDED =
035500               (SQR-PRIOR-ESTIMATE + (SQR-RADICAND / SQR-PRIOR-ESTIMATE))
035600                   / 2.
