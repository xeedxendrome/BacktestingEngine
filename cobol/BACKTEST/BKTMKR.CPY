000100      *****************************************************************
000200      * BKTMKR  --  BENCHMARK DAILY MARKET RETURN RECORD
000300      *
000400      * ONE ROW PER TRADING DAY FOR THE BENCHMARK ISSUE ONLY, DERIVED
000500      * BY BKTMKT FROM THE BENCHMARK'S OWN STK-PRICE-RECORD SERIES.
000600      * FEEDS THE MARKET LEG OF THE REGRESSION IN BKTREG.  NOT A FILE
000700      * IN ITS OWN RIGHT -- THIS COPYBOOK BACKS THE LK-MARKET-TAB
000800      * WORKING TABLE ONLY.
000900      *****************************************************************
001000       01  MKT-RETURN-RECORD.
001100           05  MKT-DATE                PIC X(10).
001200           05  MKT-DATE-N REDEFINES MKT-DATE.
001300               10  MKT-YYYY            PIC 9(04).
001400               10  FILLER              PIC X(01).
001500               10  MKT-MM              PIC 9(02).
001600               10  FILLER              PIC X(01).
001700               10  MKT-DD              PIC 9(02).
001800           05  MKT-RETURN-PCT          PIC S9(5)V9(4).
001900           05  FILLER                  PIC X(06).
